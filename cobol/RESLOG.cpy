000100******************************************************************
000200*    COPYBOOK:  RESLOG                                           *
000300*    RESULT-LOG PRINT RECORD - ONE LINE PER TRANSACTION PROCESSED *
000400*    WRITTEN LINE SEQUENTIAL, ONE PER INPUT TRANSACTION, IN THE   *
000500*    ORDER THE TRANSACTIONS WERE READ.                            *
000600*                                                                 *
000700*    CHANGE LOG                                                  *
000800*    ---------------------------------------------------------   *
000900*    1994-03-04  RJT  REQ H-129   ORIGINAL LAYOUT                 *
001000*    1997-10-23  RJT  REQ H-233   ADDED LOG-FEE FOR PENALTY AND   *
001100*                               LATE CHECKOUT CHARGES             *
001150*    2002-11-14  PKW  REQ H-358   WIDENED LOG-FEE ONE DIGIT -     *
001160*                               LARGE PENALTY LINES WERE         *
001170*                               TRUNCATING THE LEAD DIGIT         *
001200******************************************************************
001300 01  LOG-REC.
001400     05  LOG-TRN-CODE                PIC X(2).
001500     05  FILLER                      PIC X(1)  VALUE SPACE.
001600     05  LOG-RES-ID                  PIC 9(6).
001700     05  FILLER                      PIC X(1)  VALUE SPACE.
001800     05  LOG-RESULT                  PIC X(4).
001900         88  LOG-RESULT-OK            VALUE 'OK  '.
002000         88  LOG-RESULT-ERR           VALUE 'ERR '.
002100     05  FILLER                      PIC X(1)  VALUE SPACE.
002200     05  LOG-FEE                     PIC -Z,ZZZ,ZZ9.99.
002300     05  FILLER                      PIC X(1)  VALUE SPACE.
002400     05  LOG-MESSAGE                 PIC X(60).
002500     05  FILLER                      PIC X(12) VALUE SPACES.
