000100******************************************************************
000200*    COPYBOOK:  RESREC                                           *
000300*    RESERVATION MASTER RECORD LAYOUT - 100 BYTE FIXED RECORD     *
000400*    USED BY HOTELBAT (RESERVATIONS-IN / RESERVATIONS-OUT) AND    *
000500*    PASSED TO HOTLCALC ON THE LINKAGE SECTION FOR PRICING AND    *
000600*    FEE CALCULATIONS.  RES-DATE-FROM-X / RES-DATE-TO-X ARE       *
000700*    ALTERNATE VIEWS OF THE PACKED YYYYMMDD DATES, BROKEN OUT     *
000800*    FOR THE DAY-COUNT ARITHMETIC AND FOR REPORT EDITING.         *
000900*                                                                 *
001000*    CHANGE LOG                                                  *
001100*    ---------------------------------------------------------   *
001200*    1994-03-04  RJT  REQ H-129   ORIGINAL LAYOUT                 *
001300*    1995-07-19  DGS  REQ H-166   ADDED BREAKFAST/PARKING ADD-ON  *
001400*                               FIELDS                           *
001500*    1998-12-15  LKM  REQ H-298   ADDED RES-STATUS 88-LEVELS,     *
001600*                               DATE REDEFINES FOR NIGHTS CALC    *
001700******************************************************************
001800 01  RES-REC.
001900     05  RES-ID                      PIC 9(6).
002000     05  RES-GUEST-ID                PIC 9(5).
002100     05  RES-ROOM-NUMBER             PIC 9(4).
002200     05  RES-DATE-FROM               PIC 9(8).
002300     05  RES-DATE-FROM-X REDEFINES RES-DATE-FROM.
002400         10  RES-DATE-FROM-YYYY      PIC 9(4).
002500         10  RES-DATE-FROM-MM        PIC 9(2).
002600         10  RES-DATE-FROM-DD        PIC 9(2).
002700     05  RES-DATE-TO                 PIC 9(8).
002800     05  RES-DATE-TO-X REDEFINES RES-DATE-TO.
002900         10  RES-DATE-TO-YYYY        PIC 9(4).
003000         10  RES-DATE-TO-MM          PIC 9(2).
003100         10  RES-DATE-TO-DD          PIC 9(2).
003200     05  RES-STATUS                  PIC X(1).
003300         88  RES-NEW                  VALUE 'N'.
003400         88  RES-CONFIRMED            VALUE 'P'.
003500         88  RES-CHECKED-IN           VALUE 'Z'.
003600         88  RES-CHECKED-OUT          VALUE 'W'.
003700         88  RES-CANCELLED            VALUE 'A'.
003800     05  RES-CANCEL-REASON           PIC X(30).
003900     05  RES-BREAKFAST-DAYS          PIC 9(3).
004000     05  RES-BREAKFAST-RATE          PIC 9(3)V99.
004100     05  RES-PARKING-DAYS            PIC 9(3).
004200     05  RES-PARKING-RATE            PIC 9(3)V99.
004300     05  RES-TOTAL-PRICE             PIC S9(7)V99.
004400     05  FILLER                      PIC X(13).
