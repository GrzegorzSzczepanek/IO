000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                       00000500
000600 PROGRAM-ID.    HOTELBAT.                                       00000600
000700 AUTHOR.        R J TOMASZEWSKI.                                00000700
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                       00000800
000900 DATE-WRITTEN.  03/04/94.                                       00000900
001000 DATE-COMPILED.                                                 00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                00001100
001200*                                                                00001200
001300****************************************************************00001300
001400* HOTELBAT - NIGHTLY HOTEL RESERVATION BATCH UPDATE             *00001400
001500*                                                                *00001500
001600* LOADS THE GUEST AND ROOM MASTERS AND THE CURRENT RESERVATION  *00001600
001700* MASTER INTO STORAGE, THEN APPLIES THE DAY'S TRANSACTION FILE  *00001700
001800* ONE RECORD AT A TIME, IN THE ORDER RECEIVED.  EACH TRANSACTION*00001800
001900* IS LOGGED TO RESLOG-FILE WITH ITS OUTCOME.  AT END OF RUN THE *00001900
002000* UPDATED RESERVATION MASTER IS REWRITTEN AND A ONE-PAGE SUMMARY*00002000
002100* REPORT IS PRODUCED.                                           *00002100
002200*                                                                *00002200
002300* TRANSACTION CODES (TRN-CODE, SEE TRNREC COPYBOOK):             *00002300
002400*   CR  CREATE RESERVATION        PM  CONFIRM PAYMENT            *00002400
002500*   CI  CHECK IN                  CO  CHECK OUT                  *00002500
002600*   MD  MODIFY DATES              CA  CANCEL BY GUEST             *00002600
002700*   CX  CANCEL BY RECEPTION       LC  LATE CHECKOUT FEE           *00002700
002800*                                                                *00002800
002900* PRICING, CANCELLATION PENALTIES AND THE LATE CHECKOUT FEE ARE  *00002900
003000* ALL COMPUTED BY SUBROUTINE HOTLCALC - THIS PROGRAM NEVER DOES  *00003000
003100* ITS OWN RATE ARITHMETIC, IT ONLY DECIDES WHEN TO CALL.         *00003100
003200*                                                                *00003200
003300* CHANGE LOG                                                     *00003300
003400* -------------------------------------------------------------- *00003400
003500* 1994-03-04  RJT  REQ H-129   ORIGINAL - CR/PM/CI/CO ONLY        *00003500
003600* 1994-09-12  RJT  REQ H-142   ADDED GUEST TABLE DUPLICATE-EMAIL  *00003600
003700*                            CHECK AT LOAD TIME                  *00003700
003800* 1995-07-19  DGS  REQ H-166   ADDED MD (MODIFY DATES) AND THE    *00003800
003900*                            BREAKFAST/PARKING ADD-ON FIELDS      *00003900
004000* 1996-02-08  DGS  REQ H-180   ADDED CA/CX CANCELLATION CODES,     00004000
004100*                            ROOM RELEASE ON CANCEL                00004100
004200* 1997-10-23  RJT  REQ H-233   ADDED LC (LATE CHECKOUT FEE) AND    00004200
004300*                            THE RESLOG-FILE DETAIL REPORT         00004300
004400* 1998-11-02  LKM  REQ H-298   CONVERTED GUEST/ROOM/RESV MASTERS   00004400
004500*                            TO IN-STORAGE TABLES WITH SEARCH ALL  00004500
004600*                            (WAS SEQUENTIAL MATCH AGAINST TRAN    00004600
004700*                            FILE - TOO SLOW ABOVE 20000 ROOMS)    00004700
004800* 1999-01-07  LKM  REQ H-311   Y2K - TRN-RUN-DATE AND ALL DATE     00004800
004900*                            FIELDS NOW FULL 4-DIGIT YEAR          00004900
005000* 1999-01-07  LKM  REQ H-311   Y2K - RETESTED CHECK-IN/CHECK-OUT   00005000
005100*                            AND PENALTY TIERS AGAINST 2000-2004   00005100
005200*                            TEST DECK, NO CENTURY WINDOW USED     00005200
005300* 2001-05-30  PKW  REQ H-347   ADDED RESV-TBL-STATUS 88-LEVELS AND 00005300
005400*                            END-OF-RUN REPRICE OF OPEN RESV ONLY  00005400
005500****************************************************************00005500
005600                                                                  00005600
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SOURCE-COMPUTER.   IBM-390.                                      00005900
006000 OBJECT-COMPUTER.   IBM-390.                                      00006000
006100 SPECIAL-NAMES.                                                   00006100
006200     C01 IS TOP-OF-FORM                                           00006200
006300     UPSI-0 ON STATUS IS WS-TEST-MODE-ON                          00006300
006400              OFF STATUS IS WS-TEST-MODE-OFF.                     00006400
006500*                                                                 00006500
006600 INPUT-OUTPUT SECTION.                                            00006600
006700 FILE-CONTROL.                                                    00006700
006800                                                                  00006800
006900     SELECT GUESTS-FILE      ASSIGN TO GUESTIN                    00006900
007000            ACCESS IS SEQUENTIAL                                  00007000
007100            FILE STATUS  IS  WS-GST-STATUS.                       00007100
007200                                                                  00007200
007300     SELECT ROOMS-FILE       ASSIGN TO ROOMSIN                    00007300
007400            ACCESS IS SEQUENTIAL                                  00007400
007500            FILE STATUS  IS  WS-RM-STATUS.                        00007500
007600                                                                  00007600
007700     SELECT RESV-IN-FILE     ASSIGN TO RESVIN                     00007700
007800            ACCESS IS SEQUENTIAL                                  00007800
007900            FILE STATUS  IS  WS-RESV-IN-STATUS.                   00007900
008000                                                                  00008000
008100     SELECT TRANS-FILE       ASSIGN TO TRANSIN                    00008100
008200            ACCESS IS SEQUENTIAL                                  00008200
008300            FILE STATUS  IS  WS-TRN-STATUS.                       00008300
008400                                                                  00008400
008500     SELECT RESV-OUT-FILE    ASSIGN TO RESVOUT                    00008500
008600            ACCESS IS SEQUENTIAL                                  00008600
008700            FILE STATUS  IS  WS-RESV-OUT-STATUS.                  00008700
008800                                                                  00008800
008900     SELECT RESLOG-FILE      ASSIGN TO RESLOGPR                  00008900
009000            ACCESS IS SEQUENTIAL                                  00009000
009100            FILE STATUS  IS  WS-LOG-STATUS.                       00009100
009200                                                                  00009200
009300     SELECT SUMRPT-FILE      ASSIGN TO SUMRPT                     00009300
009400            ACCESS IS SEQUENTIAL                                  00009400
009500            FILE STATUS  IS  WS-RPT-STATUS.                       00009500
009600                                                                  00009600
009700****************************************************************00009700
009800 DATA DIVISION.                                                   00009800
009900 FILE SECTION.                                                    00009900
010000                                                                  00010000
010100 FD  GUESTS-FILE                                                  00010100
010200     RECORDING MODE IS F                                          00010200
010300     BLOCK CONTAINS 0 RECORDS.                                    00010300
010400 01  GST-FD-REC                  PIC X(80).                      00010400
010500                                                                  00010500
010600 FD  ROOMS-FILE                                                   00010600
010700     RECORDING MODE IS F                                          00010700
010800     BLOCK CONTAINS 0 RECORDS.                                    00010800
010900 01  RM-FD-REC                   PIC X(40).                      00010900
011000                                                                  00011000
011100 FD  RESV-IN-FILE                                                 00011100
011200     RECORDING MODE IS F                                          00011200
011300     BLOCK CONTAINS 0 RECORDS.                                    00011300
011400 01  RESV-IN-FD-REC              PIC X(100).                     00011400
011500                                                                  00011500
011600 FD  TRANS-FILE                                                   00011600
011700     RECORDING MODE IS F                                          00011700
011800     BLOCK CONTAINS 0 RECORDS.                                    00011800
011900 01  TRN-FD-REC                  PIC X(80).                      00011900
012000                                                                  00012000
012100 FD  RESV-OUT-FILE                                                00012100
012200     RECORDING MODE IS F                                          00012200
012300     BLOCK CONTAINS 0 RECORDS.                                    00012300
012400 01  RESV-OUT-FD-REC             PIC X(100).                     00012400
012500                                                                  00012500
012600 FD  RESLOG-FILE                                                  00012600
012700     RECORDING MODE IS F                                          00012700
012800     BLOCK CONTAINS 0 RECORDS.                                    00012800
012900 01  LOG-FD-REC                  PIC X(101).                     00012900
013000                                                                  00013000
013100 FD  SUMRPT-FILE                                                  00013100
013200     RECORDING MODE IS F                                          00013200
013300     BLOCK CONTAINS 0 RECORDS.                                    00013300
013400 01  RPT-FD-REC                  PIC X(132).                     00013400
013500                                                                  00013500
013600****************************************************************00013600
013700 WORKING-STORAGE SECTION.                                         00013700
013800****************************************************************00013800
013900*                                                                00013900
014000 01  SYSTEM-DATE-AND-TIME.                                       00014000
014100     05  CURRENT-DATE.                                            00014100
014200         10  CURRENT-CENT-YEAR   PIC 9(4).                        00014200
014300         10  CURRENT-MONTH       PIC 9(2).                        00014300
014400         10  CURRENT-DAY         PIC 9(2).                        00014400
014500     05  CURRENT-TIME.                                            00014500
014600         10  CURRENT-HOUR        PIC 9(2).                        00014600
014700         10  CURRENT-MINUTE      PIC 9(2).                        00014700
014800         10  CURRENT-SECOND      PIC 9(2).                        00014800
014900         10  CURRENT-HNDSEC      PIC 9(2).                        00014900
014950     05  FILLER                  PIC X(4)  VALUE SPACES.          00014950
015000*                                                                00015000
015100 01  WS-RUN-DATE-FIELDS.                                          00015100
015200     05  WS-RUN-DATE             PIC 9(8).                        00015200
015300     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                     00015300
015400         10  WS-RUN-YYYY         PIC 9(4).                        00015400
015500         10  WS-RUN-MM           PIC 9(2).                        00015500
015600         10  WS-RUN-DD           PIC 9(2).                        00015600
015650     05  FILLER                  PIC X(4)  VALUE SPACES.          00015650
015700*                                                                00015700
015800 01  WS-FILE-STATUSES.                                            00015800
015900     05  WS-GST-STATUS           PIC X(2)  VALUE SPACES.          00015900
016000     05  WS-RM-STATUS            PIC X(2)  VALUE SPACES.          00016000
016100     05  WS-RESV-IN-STATUS       PIC X(2)  VALUE SPACES.          00016100
016200     05  WS-TRN-STATUS           PIC X(2)  VALUE SPACES.          00016200
016300     05  WS-RESV-OUT-STATUS      PIC X(2)  VALUE SPACES.          00016300
016400     05  WS-LOG-STATUS           PIC X(2)  VALUE SPACES.          00016400
016500     05  WS-RPT-STATUS           PIC X(2)  VALUE SPACES.          00016500
016550     05  FILLER                  PIC X(2)  VALUE SPACES.          00016550
016600*                                                                00016600
016700 01  WS-SWITCHES.                                                 00016700
017200     05  WS-GUEST-VALID          PIC X     VALUE 'N'.             00017200
017300     05  WS-GUEST-FOUND          PIC X     VALUE 'N'.             00017300
017400     05  WS-ROOM-FOUND           PIC X     VALUE 'N'.             00017400
017500     05  WS-RESV-FOUND           PIC X     VALUE 'N'.             00017500
017600     05  WS-ROOM-OVERLAP         PIC X     VALUE 'N'.             00017600
017700     05  WS-TRAN-OK              PIC X     VALUE 'N'.             00017700
017800     05  WS-DUP-FOUND            PIC X     VALUE 'N'.             00017800
017900     05  WS-FATAL-ERROR          PIC X     VALUE 'N'.             00017900
017950     05  FILLER                  PIC X(4)  VALUE SPACES.          00017950
018000*                                                                00018000
018010*    EOF SWITCHES KEPT AT 77-LEVEL, NOT IN WS-SWITCHES, SAME AS  *00018010
018020*    THE YEAR-EOF/REDEMPTION-EOF SWITCHES IN THE OLD WRKSFINL    *00018020
018030*    DECK - ONE EOF FLAG PER INPUT FILE, TESTED BY THE LOAD AND  *00018030
018040*    READ PARAGRAPHS FOR THAT FILE ONLY.                         *00018040
018050 77  WS-GST-EOF                  PIC X     VALUE 'N'.             00018050
018060 77  WS-RM-EOF                   PIC X     VALUE 'N'.             00018060
018070 77  WS-RESV-IN-EOF              PIC X     VALUE 'N'.             00018070
018080 77  WS-TRN-EOF                  PIC X     VALUE 'N'.             00018080
018090*                                                                00018090
018100 01  WS-TABLE-COUNTS.                                             00018100
018200     05  WS-GST-COUNT            PIC S9(5) COMP   VALUE +0.       00018200
018300     05  WS-RM-COUNT             PIC S9(5) COMP   VALUE +0.       00018300
018400     05  WS-RESV-COUNT           PIC S9(5) COMP   VALUE +0.       00018400
018450     05  FILLER                  PIC X(4)  VALUE SPACES.          00018450
018500*                                                                00018500
018600 01  GST-TABLE.                                                   00018600
018700     05  GST-TBL-ENTRY OCCURS 1 TO 2000 TIMES                     00018700
018800                 DEPENDING ON WS-GST-COUNT                        00018800
018900                 ASCENDING KEY IS GST-TBL-ID                      00018900
019000                 INDEXED BY GST-IDX.                              00019000
019100         10  GST-TBL-ID          PIC 9(5).                        00019100
019200         10  GST-TBL-FIRST-NAME  PIC X(20).                       00019200
019300         10  GST-TBL-LAST-NAME   PIC X(25).                       00019300
019400         10  GST-TBL-EMAIL       PIC X(30).                       00019400
019500         10  FILLER              PIC X(5).                        00019500
019600*                                                                00019600
019700 01  RM-TABLE.                                                    00019700
019800     05  RM-TBL-ENTRY OCCURS 1 TO 500 TIMES                       00019800
019900                 DEPENDING ON WS-RM-COUNT                         00019900
020000                 ASCENDING KEY IS RM-TBL-NUMBER                   00020000
020100                 INDEXED BY RM-IDX.                                00020100
020200         10  RM-TBL-NUMBER       PIC 9(4).                        00020200
020300         10  RM-TBL-TYPE         PIC X(15).                       00020300
020400         10  RM-TBL-RATE         PIC 9(5)V99.                     00020400
020500         10  RM-TBL-STATUS       PIC X(1).                        00020500
020600             88  RM-TBL-AVAILABLE      VALUE 'D'.                 00020600
020700             88  RM-TBL-OCCUPIED       VALUE 'Z'.                 00020700
020800             88  RM-TBL-BEING-CLEANED  VALUE 'S'.                 00020800
020900             88  RM-TBL-OUT-OF-SERVICE VALUE 'N'.                 00020900
021000         10  FILLER              PIC X(13).                       00021000
021100*                                                                00021100
021200 01  RESV-TABLE.                                                  00021200
021300     05  RESV-TBL-ENTRY OCCURS 1 TO 5000 TIMES                    00021300
021400                 DEPENDING ON WS-RESV-COUNT                       00021400
021500                 ASCENDING KEY IS RESV-TBL-ID                     00021500
021600                 INDEXED BY RESV-IDX.                              00021600
021700         10  RESV-TBL-ID               PIC 9(6).                  00021700
021800         10  RESV-TBL-GUEST-ID         PIC 9(5).                  00021800
021900         10  RESV-TBL-ROOM-NUMBER      PIC 9(4).                  00021900
022000         10  RESV-TBL-DATE-FROM        PIC 9(8).                  00022000
022100         10  RESV-TBL-DATE-TO          PIC 9(8).                  00022100
022200         10  RESV-TBL-STATUS           PIC X(1).                  00022200
022300             88  RESV-TBL-NEW          VALUE 'N'.                 00022300
022400             88  RESV-TBL-CONFIRMED    VALUE 'P'.                 00022400
022500             88  RESV-TBL-CHECKED-IN   VALUE 'Z'.                 00022500
022600             88  RESV-TBL-CHECKED-OUT  VALUE 'W'.                 00022600
022700             88  RESV-TBL-CANCELLED    VALUE 'A'.                 00022700
022800         10  RESV-TBL-CANCEL-REASON    PIC X(30).                 00022800
022900         10  RESV-TBL-BREAKFAST-DAYS   PIC 9(3).                  00022900
023000         10  RESV-TBL-BREAKFAST-RATE   PIC 9(3)V99.               00023000
023100         10  RESV-TBL-PARKING-DAYS     PIC 9(3).                  00023100
023200         10  RESV-TBL-PARKING-RATE     PIC 9(3)V99.               00023200
023300         10  RESV-TBL-TOTAL-PRICE      PIC S9(7)V99.              00023300
023400         10  FILLER                    PIC X(10).                 00023400
023500*                                                                00023500
023600 01  WORK-VARIABLES.                                               00023600
023700     05  WS-RM-IDX               PIC S9(5) COMP   VALUE +0.       00023700
023800     05  WS-RESV-IDX             PIC S9(5) COMP   VALUE +0.       00023800
023900     05  WS-SCAN-SUB             PIC S9(5) COMP   VALUE +0.       00023900
024000     05  WS-DUP-SUB              PIC S9(5) COMP   VALUE +0.       00024000
024100     05  WS-NEW-RES-ID           PIC 9(6)           VALUE 0.      00024100
024200     05  WS-MAX-RES-ID           PIC 9(6)           VALUE 0.      00024200
024300     05  WS-FIND-GUEST-ID        PIC 9(5)           VALUE 0.      00024300
024400     05  WS-FIND-ROOM-NUMBER     PIC 9(4)           VALUE 0.      00024400
024500     05  WS-FIND-RES-ID          PIC 9(6)           VALUE 0.      00024500
024600     05  WS-CHK-ROOM-NUMBER      PIC 9(4)           VALUE 0.      00024600
024700     05  WS-CHK-DATE-FROM        PIC 9(8)           VALUE 0.      00024700
024800     05  WS-CHK-DATE-TO          PIC 9(8)           VALUE 0.      00024800
024900     05  WS-CHK-IGNORE-RES-ID    PIC 9(6)           VALUE 0.      00024900
025000     05  WS-AT-COUNT             PIC S9(3) COMP VALUE +0.         00025000
025100     05  WS-NEW-EMAIL-UC         PIC X(30)          VALUE SPACES. 00025100
025200     05  WS-GUEST-REJECT-MSG     PIC X(40)          VALUE SPACES. 00025200
025250     05  FILLER                  PIC X(4)           VALUE SPACES. 00025250
025300*                                                                00025300
025400 01  WS-TRAN-COUNTERS.                                            00025400
025500     05  WS-TRN-READ             PIC S9(7) COMP   VALUE +0.       00025500
025600     05  WS-TRN-ACCEPTED         PIC S9(7) COMP   VALUE +0.       00025600
025700     05  WS-TRN-REJECTED         PIC S9(7) COMP   VALUE +0.       00025700
025800     05  WS-CR-REQUESTS          PIC S9(7) COMP   VALUE +0.       00025800
025900     05  WS-CR-PROCESSED         PIC S9(7) COMP   VALUE +0.       00025900
026000     05  WS-PM-REQUESTS          PIC S9(7) COMP   VALUE +0.       00026000
026100     05  WS-PM-PROCESSED         PIC S9(7) COMP   VALUE +0.       00026100
026200     05  WS-CI-REQUESTS          PIC S9(7) COMP   VALUE +0.       00026200
026300     05  WS-CI-PROCESSED         PIC S9(7) COMP   VALUE +0.       00026300
026400     05  WS-CO-REQUESTS          PIC S9(7) COMP   VALUE +0.       00026400
026500     05  WS-CO-PROCESSED         PIC S9(7) COMP   VALUE +0.       00026500
026600     05  WS-MD-REQUESTS          PIC S9(7) COMP   VALUE +0.       00026600
026700     05  WS-MD-PROCESSED         PIC S9(7) COMP   VALUE +0.       00026700
026800     05  WS-CA-REQUESTS          PIC S9(7) COMP   VALUE +0.       00026800
026900     05  WS-CA-PROCESSED         PIC S9(7) COMP   VALUE +0.       00026900
027000     05  WS-CX-REQUESTS          PIC S9(7) COMP   VALUE +0.       00027000
027100     05  WS-CX-PROCESSED         PIC S9(7) COMP   VALUE +0.       00027100
027200     05  WS-LC-REQUESTS          PIC S9(7) COMP   VALUE +0.       00027200
027300     05  WS-LC-PROCESSED         PIC S9(7) COMP   VALUE +0.       00027300
027350     05  FILLER                  PIC X(4)         VALUE SPACES.   00027350
027400*                                                                00027400
027500 01  WS-STATUS-COUNTERS.                                          00027500
027600     05  WS-STATUS-N-COUNT       PIC S9(7) COMP   VALUE +0.       00027600
027700     05  WS-STATUS-P-COUNT       PIC S9(7) COMP   VALUE +0.       00027700
027800     05  WS-STATUS-Z-COUNT       PIC S9(7) COMP   VALUE +0.       00027800
027900     05  WS-STATUS-W-COUNT       PIC S9(7) COMP   VALUE +0.       00027900
028000     05  WS-STATUS-A-COUNT       PIC S9(7) COMP   VALUE +0.       00028000
028050     05  FILLER                  PIC X(4)         VALUE SPACES.   00028050
028100*                                                                00028100
028200 01  WS-FINANCIAL-TOTALS.                                         00028200
028300     05  WS-TOTAL-REVENUE        PIC S9(9)V99 COMP-3 VALUE +0.    00028300
028400     05  WS-TOTAL-PENALTIES      PIC S9(9)V99 COMP-3 VALUE +0.    00028400
028500     05  WS-TOTAL-LATE-FEES      PIC S9(9)V99 COMP-3 VALUE +0.    00028500
028550     05  FILLER                  PIC X(4)         VALUE SPACES.   00028550
028600*                                                                00028600
028700 01  HOTLCALC-LINKAGE.                                             00028700
028800     05  HC-FUNCTION-CODE        PIC X(2)         VALUE SPACES.   00028800
028900     05  HC-ROOM-RATE            PIC 9(5)V99       VALUE 0.       00028900
029000     05  HC-RUN-DATE             PIC 9(8)          VALUE 0.       00029000
029100     05  HC-HOURS-LATE           PIC 9(3)          VALUE 0.       00029100
029200     05  HC-RESULT-AMOUNT        PIC S9(7)V99      VALUE 0.       00029200
029300     05  HC-RETURN-CODE          PIC X(1)          VALUE 'Y'.     00029300
029400         88  HC-OK                VALUE 'Y'.                      00029400
029500         88  HC-ERROR             VALUE 'N'.                      00029500
029600     05  HC-MESSAGE              PIC X(60)         VALUE SPACES. 00029600
029650     05  FILLER                  PIC X(4)          VALUE SPACES. 00029650
029700*                                                                00029700
029800 COPY GSTREC.                                                     00029800
029900*                                                                00029900
030000 COPY RMREC.                                                      00030000
030100*                                                                00030100
030200 COPY RESREC.                                                     00030200
030300*                                                                00030300
030400 COPY TRNREC.                                                     00030400
030500*                                                                00030500
030600 COPY RESLOG.                                                     00030600
030700*                                                                00030700
030800*        *******************                                     00030800
030900*            report lines                                        00030900
031000*        *******************                                     00031000
031100 01  RPT-HEADER1.                                                 00031100
031200     05  FILLER                  PIC X(40)                        00031200
031300               VALUE 'HOTEL RESERVATION BATCH UPDATE    DATE: '.  00031300
031400     05  RPT-MM                  PIC 99.                          00031400
031500     05  FILLER                  PIC X     VALUE '/'.             00031500
031600     05  RPT-DD                  PIC 99.                          00031600
031700     05  FILLER                  PIC X     VALUE '/'.             00031700
031800     05  RPT-YYYY                PIC 9999.                        00031800
031900     05  FILLER                  PIC X(18)                        00031900
032000                    VALUE '  (mm/dd/yyyy)  T:'.                   00032000
032100     05  RPT-HH                  PIC 99.                          00032100
032200     05  FILLER                  PIC X     VALUE ':'.             00032200
032300     05  RPT-MIN                 PIC 99.                          00032300
032400     05  FILLER                  PIC X(25) VALUE SPACES.          00032400
032500 01  RPT-HEADER2.                                                 00032500
032600     05  FILLER                  PIC X(36)                        00032600
032700                    VALUE 'TRANSACTION TOTALS:                '.  00032700
032800     05  FILLER                  PIC X(96)  VALUE SPACES.         00032800
032900 01  RPT-STATS-HDR3.                                              00032900
033000     05  FILLER PIC X(27) VALUE 'TRAN CODE     NUMBER OF    '.    00033000
033100     05  FILLER PIC X(28) VALUE '   NUMBER        NUMBER     '.   00033100
033200     05  FILLER PIC X(77) VALUE SPACES.                           00033200
033300 01  RPT-STATS-HDR4.                                              00033300
033400     05  FILLER PIC X(27) VALUE '              TRANSACTIONS '.   00033400
033500     05  FILLER PIC X(28) VALUE ' PROCESSED      IN ERROR    '.   00033500
033600     05  FILLER PIC X(77) VALUE SPACES.                           00033600
033700 01  RPT-STATS-HDR5.                                              00033700
033800     05  FILLER PIC X(27) VALUE '----------    ------------ '.   00033800
033900     05  FILLER PIC X(28) VALUE '-----------    -----------  '.  00033900
034000     05  FILLER PIC X(77) VALUE SPACES.                           00034000
034100 01  RPT-STATS-DETAIL.                                            00034100
034200     05  RPT-TRAN                PIC X(12).                       00034200
034300     05  FILLER                  PIC X(2)    VALUE SPACES.        00034300
034400     05  RPT-NUM-TRANS           PIC ZZZ,ZZ9.                     00034400
034500     05  FILLER                  PIC X(5)    VALUE SPACES.        00034500
034600     05  RPT-NUM-TRAN-PROC       PIC ZZZ,ZZ9.                     00034600
034700     05  FILLER                  PIC X(6)    VALUE SPACES.        00034700
034800     05  RPT-NUM-TRAN-ERR        PIC ZZZ,ZZ9.                     00034800
034900     05  FILLER                  PIC X(84)   VALUE SPACES.        00034900
035000 01  RPT-STATUS-HDR.                                              00035000
035100     05  FILLER PIC X(36)                                         00035100
035200               VALUE 'RESERVATION MASTER - STATUS COUNTS:'.      00035200
035300     05  FILLER PIC X(96)  VALUE SPACES.                          00035300
035400 01  RPT-STATUS-DETAIL.                                            00035400
035500     05  RPT-STATUS-LABEL        PIC X(20).                       00035500
035600     05  FILLER                  PIC X(4)    VALUE SPACES.        00035600
035700     05  RPT-STATUS-COUNT        PIC ZZZ,ZZ9.                     00035700
035800     05  FILLER                  PIC X(101)  VALUE SPACES.        00035800
035900 01  RPT-FIN-HDR.                                                 00035900
036000     05  FILLER PIC X(24) VALUE 'FINANCIAL TOTALS:       '.      00036000
036100     05  FILLER PIC X(108) VALUE SPACES.                          00036100
036200 01  RPT-FIN-DETAIL.                                              00036200
036300     05  RPT-FIN-LABEL           PIC X(20).                       00036300
036400     05  FILLER                  PIC X(4)    VALUE SPACES.        00036400
036500     05  RPT-FIN-AMOUNT          PIC -ZZZ,ZZZ,ZZ9.99.             00036500
036600     05  FILLER                  PIC X(93)   VALUE SPACES.        00036600
036700*                                                                00036700
036800 01  WS-GUEST-MSG-1.                                              00036800
036900     05  FILLER PIC X(28) VALUE 'GUEST REJECTED AT LOAD - ID:'.  00036900
037000     05  WS-MSG-GUEST-ID         PIC 9(5).                        00037000
037100     05  FILLER PIC X(2) VALUE SPACES.                            00037100
037200     05  WS-MSG-GUEST-REASON     PIC X(40).                       00037200
037300*                                                                00037300
037400****************************************************************00037400
037500 PROCEDURE DIVISION.                                              00037500
037600****************************************************************00037600
037700                                                                  00037700
037800 0000-MAIN-LINE.                                                  00037800
037900     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00037900
038000     ACCEPT CURRENT-TIME FROM TIME.                               00038000
038100     MOVE CURRENT-DATE TO WS-RUN-DATE.                            00038100
038200     DISPLAY 'HOTELBAT STARTED - RUN DATE ' WS-RUN-DATE.          00038200
038300                                                                  00038300
038400     PERFORM 0100-INITIALIZATION.                                 00038400
038500     PERFORM 9700-OPEN-FILES THRU 9700-EXIT.                      00038500
038600                                                                  00038600
038700     IF WS-FATAL-ERROR NOT = 'Y'                                  00038700
038800         PERFORM 1000-LOAD-GUEST-TABLE                            00038800
038900         PERFORM 1100-LOAD-ROOM-TABLE                             00038900
039000         PERFORM 1200-LOAD-RESV-TABLE                             00039000
039100         PERFORM 9740-READ-TRANS-FILE                             00039100
039200         PERFORM 2000-PROCESS-ONE-TRANSACTION                    00039200
039300             UNTIL WS-TRN-EOF = 'Y'                               00039300
039400         PERFORM 8000-WRITE-RESV-MASTER                           00039400
039500         PERFORM 9000-WRITE-SUMMARY-REPORT                       00039500
039600     END-IF.                                                      00039600
039700                                                                  00039700
039800     PERFORM 9790-CLOSE-FILES.                                    00039800
039900     DISPLAY 'HOTELBAT ENDED - TRANS READ: ' WS-TRN-READ          00039900
040000             ' ACCEPTED: ' WS-TRN-ACCEPTED                        00040000
040100             ' REJECTED: ' WS-TRN-REJECTED.                       00040100
040200     GOBACK.                                                      00040200
040300                                                                  00040300
040400 0100-INITIALIZATION.                                             00040400
040500     MOVE 0 TO WS-GST-COUNT WS-RM-COUNT WS-RESV-COUNT.           00040500
040600     MOVE 0 TO WS-MAX-RES-ID.                                     00040600
040700     MOVE SPACES TO HC-MESSAGE.                                   00040700
040800                                                                  00040800
040900****************************************************************00040900
041000* FILE OPEN/READ/CLOSE PARAGRAPHS - SAME FILE STATUS PATTERN AS *00041000
041100* EVERY OTHER BATCH PROGRAM IN THIS SHOP.                       *00041100
041200****************************************************************00041200
041300 9700-OPEN-FILES.                                                 00041300
041400     OPEN INPUT  GUESTS-FILE                                      00041400
041500                 ROOMS-FILE                                       00041500
041600                 RESV-IN-FILE                                     00041600
041700                 TRANS-FILE                                       00041700
041800          OUTPUT RESV-OUT-FILE                                    00041800
041900                 RESLOG-FILE                                      00041900
042000                 SUMRPT-FILE.                                     00042000
042100     IF WS-GST-STATUS NOT = '00'                                  00042100
042200        DISPLAY 'ERROR OPENING GUESTS FILE. RC: ' WS-GST-STATUS   00042200
042300        MOVE 'Y' TO WS-FATAL-ERROR                                00042300
042310        MOVE 16  TO RETURN-CODE                                   00042310
042320        GO TO 9700-EXIT                                           00042320
042400     END-IF.                                                      00042400
042500     IF WS-RM-STATUS NOT = '00'                                   00042500
042600        DISPLAY 'ERROR OPENING ROOMS FILE. RC: ' WS-RM-STATUS    00042600
042700        MOVE 'Y' TO WS-FATAL-ERROR                                00042700
042710        MOVE 16  TO RETURN-CODE                                   00042710
042720        GO TO 9700-EXIT                                           00042720
042800     END-IF.                                                      00042800
042900     IF WS-RESV-IN-STATUS NOT = '00'                              00042900
043000        DISPLAY 'ERROR OPENING RESV-IN FILE. RC: ' WS-RESV-IN-STATUS00043000
043100        MOVE 'Y' TO WS-FATAL-ERROR                                00043100
043110        MOVE 16  TO RETURN-CODE                                   00043110
043120        GO TO 9700-EXIT                                           00043120
043200     END-IF.                                                      00043200
043300     IF WS-TRN-STATUS NOT = '00'                                  00043300
043400        DISPLAY 'ERROR OPENING TRANS FILE. RC: ' WS-TRN-STATUS   00043400
043500        MOVE 'Y' TO WS-FATAL-ERROR                                00043500
043510        MOVE 16  TO RETURN-CODE                                   00043510
043520        GO TO 9700-EXIT                                           00043520
043600     END-IF.                                                      00043600
043700     IF WS-RESV-OUT-STATUS NOT = '00'                             00043700
043800        DISPLAY 'ERROR OPENING RESV-OUT FILE. RC: ' WS-RESV-OUT-STATUS00043800
043900        MOVE 'Y' TO WS-FATAL-ERROR                                00043900
043910        MOVE 16  TO RETURN-CODE                                   00043910
044000     END-IF.                                                      00044000
044090*    FALLS THROUGH HERE WHEN ALL SEVEN OPENS ARE CLEAN, OR       *00044090
044095*    JUMPS HERE DIRECTLY ON THE FIRST FAILING OPEN ABOVE.        *00044095
044099 9700-EXIT.                                                       00044099
044100     EXIT.                                                        00044100
044400                                                                  00044400
044500 9710-READ-GUESTS-FILE.                                           00044500
044600     READ GUESTS-FILE INTO GST-REC                                00044600
044700        AT END MOVE 'Y' TO WS-GST-EOF.                           00044700
044800     EVALUATE WS-GST-STATUS                                       00044800
044900        WHEN '00'                                                 00044900
045000             CONTINUE                                             00045000
045100        WHEN '10'                                                 00045100
045200             MOVE 'Y' TO WS-GST-EOF                               00045200
045300        WHEN OTHER                                                00045300
045400             DISPLAY 'GUESTS FILE READ ERROR. RC: ' WS-GST-STATUS00045400
045500             MOVE 'Y' TO WS-GST-EOF                               00045500
045600     END-EVALUATE.                                                00045600
045700                                                                  00045700
045800 9720-READ-ROOMS-FILE.                                            00045800
045900     READ ROOMS-FILE INTO RM-REC                                  00045900
046000        AT END MOVE 'Y' TO WS-RM-EOF.                            00046000
046100     EVALUATE WS-RM-STATUS                                        00046100
046200        WHEN '00'                                                 00046200
046300             CONTINUE                                             00046300
046400        WHEN '10'                                                 00046400
046500             MOVE 'Y' TO WS-RM-EOF                                00046500
046600        WHEN OTHER                                                00046600
046700             DISPLAY 'ROOMS FILE READ ERROR. RC: ' WS-RM-STATUS  00046700
046800             MOVE 'Y' TO WS-RM-EOF                                00046800
046900     END-EVALUATE.                                                00046900
047000                                                                  00047000
047100 9730-READ-RESV-IN-FILE.                                          00047100
047200     READ RESV-IN-FILE INTO RES-REC                               00047200
047300        AT END MOVE 'Y' TO WS-RESV-IN-EOF.                       00047300
047400     EVALUATE WS-RESV-IN-STATUS                                   00047400
047500        WHEN '00'                                                 00047500
047600             CONTINUE                                             00047600
047700        WHEN '10'                                                 00047700
047800             MOVE 'Y' TO WS-RESV-IN-EOF                           00047800
047900        WHEN OTHER                                                00047900
048000             DISPLAY 'RESV-IN FILE READ ERROR. RC: '              00048000
048100                     WS-RESV-IN-STATUS                            00048100
048200             MOVE 'Y' TO WS-RESV-IN-EOF                           00048200
048300     END-EVALUATE.                                                00048300
048400                                                                  00048400
048500 9740-READ-TRANS-FILE.                                            00048500
048600     READ TRANS-FILE INTO TRN-REC                                 00048600
048700        AT END MOVE 'Y' TO WS-TRN-EOF.                           00048700
048800     EVALUATE WS-TRN-STATUS                                       00048800
048900        WHEN '00'                                                 00048900
049000             ADD +1 TO WS-TRN-READ                                00049000
049100        WHEN '10'                                                 00049100
049200             MOVE 'Y' TO WS-TRN-EOF                               00049200
049300        WHEN OTHER                                                00049300
049400             DISPLAY 'TRANS FILE READ ERROR. RC: ' WS-TRN-STATUS 00049400
049500             MOVE 'Y' TO WS-TRN-EOF                               00049500
049600     END-EVALUATE.                                                00049600
049700                                                                  00049700
049800 9790-CLOSE-FILES.                                                 00049800
049900     CLOSE GUESTS-FILE RESV-IN-FILE TRANS-FILE                    00049900
050000           ROOMS-FILE  RESV-OUT-FILE RESLOG-FILE SUMRPT-FILE.     00050000
050100                                                                  00050100
051000****************************************************************00051000
051100* MASTER LOAD PARAGRAPHS - 1000/1100/1200 BUILD THE THREE        *00051100
051200* IN-STORAGE TABLES THAT EVERY TRANSACTION IS CHECKED AGAINST.   *00051200
051300* GUEST AND RESV TABLES MUST LOAD IN ASCENDING KEY ORDER FOR     *00051300
051400* SEARCH ALL TO WORK - SOURCE FILES ARE SORTED BY ID UPSTREAM.   *00051400
051500****************************************************************00051500
051600 1000-LOAD-GUEST-TABLE.                                           00051600
051700     PERFORM 9710-READ-GUESTS-FILE.                              00051700
051750     PERFORM 1010-LOAD-ONE-GUEST UNTIL WS-GST-EOF = 'Y'.          00051750
052900     DISPLAY 'GUEST TABLE LOADED - ENTRIES: ' WS-GST-COUNT.       00052900
053000                                                                  00053000
053050 1010-LOAD-ONE-GUEST.                                             00053050
053060     PERFORM 1050-VALIDATE-GUEST.                                 00053060
053070     IF WS-GUEST-VALID = 'Y'                                      00053070
053080         ADD +1 TO WS-GST-COUNT                                   00053080
053090         MOVE GST-ID         TO GST-TBL-ID(WS-GST-COUNT)          00053090
053091         MOVE GST-FIRST-NAME TO GST-TBL-FIRST-NAME(WS-GST-COUNT)  00053091
053092         MOVE GST-LAST-NAME  TO GST-TBL-LAST-NAME(WS-GST-COUNT)   00053092
053093         MOVE WS-NEW-EMAIL-UC TO GST-TBL-EMAIL(WS-GST-COUNT)      00053093
053094     END-IF.                                                      00053094
053095     PERFORM 9710-READ-GUESTS-FILE.                                00053095
053096                                                                  00053096
053100 1050-VALIDATE-GUEST.                                             00053100
053200     MOVE 'Y' TO WS-GUEST-VALID.                                  00053200
053300     MOVE SPACES TO WS-GUEST-REJECT-MSG.                          00053300
053400     IF GST-FIRST-NAME = SPACES OR GST-LAST-NAME = SPACES         00053400
053500         MOVE 'N' TO WS-GUEST-VALID                               00053500
053600         MOVE 'MISSING FIRST OR LAST NAME' TO WS-GUEST-REJECT-MSG 00053600
053700     END-IF.                                                      00053700
053800     IF WS-GUEST-VALID = 'Y'                                      00053800
053900         MOVE SPACES TO WS-NEW-EMAIL-UC                           00053900
054000         MOVE GST-EMAIL TO WS-NEW-EMAIL-UC                        00054000
054100         PERFORM 1070-FOLD-TO-UPPER                               00054100
054200         INSPECT WS-NEW-EMAIL-UC TALLYING WS-AT-COUNT             00054200
054300                 FOR ALL '@'                                      00054300
054400         IF WS-AT-COUNT = 0                                       00054400
054500             MOVE 'N' TO WS-GUEST-VALID                           00054500
054600             MOVE 'EMAIL ADDRESS MISSING OR MALFORMED'            00054600
054700                          TO WS-GUEST-REJECT-MSG                  00054700
054800         END-IF                                                   00054800
054900     END-IF.                                                      00054900
055000     IF WS-GUEST-VALID = 'Y'                                      00055000
055100         PERFORM 1060-CHECK-DUP-EMAIL                             00055100
055200         IF WS-DUP-FOUND = 'Y'                                    00055200
055300             MOVE 'N' TO WS-GUEST-VALID                           00055300
055400             MOVE 'DUPLICATE EMAIL ADDRESS ON FILE'               00055400
055500                          TO WS-GUEST-REJECT-MSG                  00055500
055600         END-IF                                                   00055600
055700     END-IF.                                                      00055700
055800     IF WS-GUEST-VALID NOT = 'Y'                                  00055800
055900         MOVE GST-ID               TO WS-MSG-GUEST-ID             00055900
056000         MOVE WS-GUEST-REJECT-MSG  TO WS-MSG-GUEST-REASON         00056000
056100         DISPLAY WS-GUEST-MSG-1                                   00056100
056200     END-IF.                                                      00056200
056300                                                                  00056300
056400 1060-CHECK-DUP-EMAIL.                                            00056400
056500     MOVE 'N' TO WS-DUP-FOUND.                                    00056500
056600     IF WS-GST-COUNT > 0                                          00056600
056700         PERFORM 1065-SCAN-ONE-EMAIL                              00056700
056800             VARYING WS-DUP-SUB FROM 1 BY 1                       00056800
056900             UNTIL WS-DUP-SUB > WS-GST-COUNT                      00056900
056950                OR WS-DUP-FOUND = 'Y'                             00056950
057400     END-IF.                                                      00057400
057450                                                                  00057450
057460 1065-SCAN-ONE-EMAIL.                                             00057460
057470     IF GST-TBL-EMAIL(WS-DUP-SUB) = WS-NEW-EMAIL-UC                00057470
057480         MOVE 'Y' TO WS-DUP-FOUND                                  00057480
057490     END-IF.                                                      00057490
057500                                                                  00057500
057600 1070-FOLD-TO-UPPER.                                              00057600
057700*    NO INTRINSIC FUNCTION AVAILABLE - CASE-FOLD BY TABLE LOOKUP   00057700
057800     INSPECT WS-NEW-EMAIL-UC                                      00057800
057900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00057900
058000                  TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                00058000
058100                                                                  00058100
058200 1100-LOAD-ROOM-TABLE.                                            00058200
058300     PERFORM 9720-READ-ROOMS-FILE.                                00058300
058350     PERFORM 1110-LOAD-ONE-ROOM UNTIL WS-RM-EOF = 'Y'.             00058350
059200     DISPLAY 'ROOM TABLE LOADED  - ENTRIES: ' WS-RM-COUNT.        00059200
059300                                                                  00059300
059310 1110-LOAD-ONE-ROOM.                                              00059310
059320     ADD +1 TO WS-RM-COUNT.                                       00059320
059330     MOVE RM-NUMBER TO RM-TBL-NUMBER(WS-RM-COUNT).                 00059330
059340     MOVE RM-TYPE   TO RM-TBL-TYPE(WS-RM-COUNT).                   00059340
059350     MOVE RM-RATE   TO RM-TBL-RATE(WS-RM-COUNT).                   00059350
059360     MOVE RM-STATUS TO RM-TBL-STATUS(WS-RM-COUNT).                 00059360
059370     PERFORM 9720-READ-ROOMS-FILE.                                 00059370
059380                                                                  00059380
059400 1200-LOAD-RESV-TABLE.                                            00059400
059500     PERFORM 9730-READ-RESV-IN-FILE.                              00059500
059550     PERFORM 1210-LOAD-ONE-RESV UNTIL WS-RESV-IN-EOF = 'Y'.        00059550
062600     DISPLAY 'RESV TABLE LOADED  - ENTRIES: ' WS-RESV-COUNT.      00062600
062650                                                                  00062650
062660 1210-LOAD-ONE-RESV.                                              00062660
062670     ADD +1 TO WS-RESV-COUNT.                                     00062670
062680     MOVE RES-ID               TO RESV-TBL-ID(WS-RESV-COUNT).     00062680
062690     MOVE RES-GUEST-ID         TO                                  00062690
062700             RESV-TBL-GUEST-ID(WS-RESV-COUNT).                    00062700
062710     MOVE RES-ROOM-NUMBER      TO                                  00062710
062720             RESV-TBL-ROOM-NUMBER(WS-RESV-COUNT).                  00062720
062730     MOVE RES-DATE-FROM        TO                                  00062730
062740             RESV-TBL-DATE-FROM(WS-RESV-COUNT).                   00062740
062750     MOVE RES-DATE-TO          TO                                  00062750
062760             RESV-TBL-DATE-TO(WS-RESV-COUNT).                     00062760
062770     MOVE RES-STATUS           TO                                  00062770
062780             RESV-TBL-STATUS(WS-RESV-COUNT).                      00062780
062790     MOVE RES-CANCEL-REASON    TO                                  00062790
062800             RESV-TBL-CANCEL-REASON(WS-RESV-COUNT).                00062800
062810     MOVE RES-BREAKFAST-DAYS   TO                                  00062810
062820             RESV-TBL-BREAKFAST-DAYS(WS-RESV-COUNT).               00062820
062830     MOVE RES-BREAKFAST-RATE   TO                                  00062830
062840             RESV-TBL-BREAKFAST-RATE(WS-RESV-COUNT).               00062840
062850     MOVE RES-PARKING-DAYS     TO                                  00062850
062860             RESV-TBL-PARKING-DAYS(WS-RESV-COUNT).                 00062860
062870     MOVE RES-PARKING-RATE     TO                                  00062870
062880             RESV-TBL-PARKING-RATE(WS-RESV-COUNT).                 00062880
062890     MOVE RES-TOTAL-PRICE      TO                                  00062890
062900             RESV-TBL-TOTAL-PRICE(WS-RESV-COUNT).                  00062900
062910     IF RES-ID > WS-MAX-RES-ID                                    00062910
062920         MOVE RES-ID TO WS-MAX-RES-ID                              00062920
062930     END-IF.                                                       00062930
062940     PERFORM 9730-READ-RESV-IN-FILE.                               00062940
062950                                                                  00062950
063000****************************************************************00063000
063100* TRANSACTION DISPATCH - ONE TRANSACTION PER CALL, LOGGED TO     *00063100
063200* RESLOG-FILE REGARDLESS OF OUTCOME.                             *00063200
063300****************************************************************00063300
063400 2000-PROCESS-ONE-TRANSACTION.                                    00063400
063500     MOVE 'Y' TO WS-TRAN-OK.                                      00063500
063600     MOVE SPACES TO LOG-REC.                                      00063600
063700     MOVE TRN-CODE   TO LOG-TRN-CODE.                             00063700
063800     MOVE TRN-RES-ID TO LOG-RES-ID.                               00063800
063900     MOVE 0          TO LOG-FEE.                                  00063900
064000     MOVE SPACES     TO LOG-MESSAGE.                              00064000
064100                                                                  00064100
064200     EVALUATE TRUE                                                00064200
064300        WHEN TRN-IS-CREATE                                        00064300
064400            ADD +1 TO WS-CR-REQUESTS                              00064400
064500            PERFORM 2100-PROCESS-CREATE                           00064500
064600        WHEN TRN-IS-CONFIRM-PMT                                   00064600
064700            ADD +1 TO WS-PM-REQUESTS                              00064700
064800            PERFORM 2110-PROCESS-CONFIRM-PMT                      00064800
064900        WHEN TRN-IS-CHECK-IN                                      00064900
065000            ADD +1 TO WS-CI-REQUESTS                              00065000
065100            PERFORM 2120-PROCESS-CHECK-IN                         00065100
065200        WHEN TRN-IS-CHECK-OUT                                     00065200
065300            ADD +1 TO WS-CO-REQUESTS                              00065300
065400            PERFORM 2130-PROCESS-CHECK-OUT                        00065400
065500        WHEN TRN-IS-MODIFY-DATES                                  00065500
065600            ADD +1 TO WS-MD-REQUESTS                              00065600
065700            PERFORM 2140-PROCESS-MODIFY-DATES                     00065700
065800        WHEN TRN-IS-CANCEL-GUEST                                  00065800
065900            ADD +1 TO WS-CA-REQUESTS                              00065900
066000            PERFORM 2150-PROCESS-CANCEL-GUEST                     00066000
066100        WHEN TRN-IS-CANCEL-RECEPTION                              00066100
066200            ADD +1 TO WS-CX-REQUESTS                              00066200
066300            PERFORM 2160-PROCESS-CANCEL-RECEP                     00066300
066400        WHEN TRN-IS-LATE-CHECKOUT                                 00066400
066500            ADD +1 TO WS-LC-REQUESTS                              00066500
066600            PERFORM 2170-PROCESS-LATE-CHECKOUT                    00066600
066700        WHEN OTHER                                                00066700
066800            MOVE 'N' TO WS-TRAN-OK                                00066800
066900            MOVE 'UNKNOWN TRANSACTION CODE' TO LOG-MESSAGE        00066900
067000     END-EVALUATE.                                                00067000
067100                                                                  00067100
067200     IF WS-TRAN-OK = 'Y'                                          00067200
067300         ADD +1 TO WS-TRN-ACCEPTED                                00067300
067400         MOVE 'OK  ' TO LOG-RESULT                                00067400
067500     ELSE                                                         00067500
067600         ADD +1 TO WS-TRN-REJECTED                                00067600
067700         MOVE 'ERR ' TO LOG-RESULT                                00067700
067800     END-IF.                                                      00067800
067900     PERFORM 2900-WRITE-LOG-LINE.                                 00067900
068000     PERFORM 9740-READ-TRANS-FILE.                                00068000
068100                                                                  00068100
068200 2100-PROCESS-CREATE.                                             00068200
068300     MOVE 'N' TO WS-GUEST-FOUND WS-ROOM-FOUND.                    00068300
068400     MOVE TRN-GUEST-ID    TO WS-FIND-GUEST-ID.                     00068400
068500     PERFORM 3100-FIND-GUEST.                                      00068500
068600     MOVE TRN-ROOM-NUMBER TO WS-FIND-ROOM-NUMBER.                  00068600
068700     PERFORM 3200-FIND-ROOM.                                       00068700
068800                                                                  00068800
068900     IF WS-GUEST-FOUND NOT = 'Y'                                  00068900
069000         MOVE 'N' TO WS-TRAN-OK                                   00069000
069100         MOVE 'GUEST ID NOT ON FILE' TO LOG-MESSAGE               00069100
069200     END-IF.                                                      00069200
069300     IF WS-TRAN-OK = 'Y' AND WS-ROOM-FOUND NOT = 'Y'              00069300
069400         MOVE 'N' TO WS-TRAN-OK                                   00069400
069500         MOVE 'ROOM NUMBER NOT ON FILE' TO LOG-MESSAGE            00069500
069600     END-IF.                                                      00069600
069610     IF WS-TRAN-OK = 'Y' AND WS-ROOM-FOUND = 'Y'                  00069610
069620             AND NOT RM-TBL-AVAILABLE(WS-RM-IDX)                  00069620
069630         MOVE 'N' TO WS-TRAN-OK                                   00069630
069640         MOVE 'ROOM STATUS IS NOT AVAILABLE' TO LOG-MESSAGE       00069640
069650     END-IF.                                                      00069650
069700     IF WS-TRAN-OK = 'Y' AND TRN-DATE-FROM >= TRN-DATE-TO         00069700
069800         MOVE 'N' TO WS-TRAN-OK                                   00069800
069900         MOVE 'DATE FROM MUST BE BEFORE DATE TO' TO LOG-MESSAGE   00069900
069910     END-IF.                                                      00069910
069920     IF WS-TRAN-OK = 'Y' AND TRN-DATE-FROM < TRN-RUN-DATE         00069920
069930         MOVE 'N' TO WS-TRAN-OK                                   00069930
069940         MOVE 'DATE FROM MUST NOT BE BEFORE RUN DATE' TO LOG-MESSAGE00069940
070000     END-IF.                                                      00070000
070100     IF WS-TRAN-OK = 'Y'                                          00070100
070200         MOVE TRN-ROOM-NUMBER TO WS-CHK-ROOM-NUMBER               00070200
070300         MOVE TRN-DATE-FROM   TO WS-CHK-DATE-FROM                 00070300
070400         MOVE TRN-DATE-TO     TO WS-CHK-DATE-TO                   00070400
070500         MOVE 0               TO WS-CHK-IGNORE-RES-ID             00070500
070600         PERFORM 3000-CHECK-ROOM-AVAILABLE                        00070600
070700         IF WS-ROOM-OVERLAP = 'Y'                                 00070700
070800             MOVE 'N' TO WS-TRAN-OK                               00070800
070900             MOVE 'ROOM NOT AVAILABLE FOR THOSE DATES'             00070900
071000                          TO LOG-MESSAGE                          00071000
071100         END-IF                                                   00071100
071200     END-IF.                                                      00071200
071300                                                                  00071300
071400     IF WS-TRAN-OK = 'Y'                                          00071400
071500         PERFORM 2105-CREATE-NEW-RESERVATION                      00071500
071600         ADD +1 TO WS-CR-PROCESSED                                00071600
071700     END-IF.                                                      00071700
071800                                                                  00071800
071900 2105-CREATE-NEW-RESERVATION.                                     00071900
072000     ADD +1 TO WS-MAX-RES-ID.                                     00072000
072100     MOVE WS-MAX-RES-ID TO WS-NEW-RES-ID.                         00072100
072200     ADD +1 TO WS-RESV-COUNT.                                     00072200
072300     MOVE WS-NEW-RES-ID      TO RESV-TBL-ID(WS-RESV-COUNT).        00072300
072400     MOVE TRN-GUEST-ID       TO RESV-TBL-GUEST-ID(WS-RESV-COUNT).  00072400
072500     MOVE TRN-ROOM-NUMBER    TO RESV-TBL-ROOM-NUMBER(WS-RESV-COUNT)00072500
072600     MOVE TRN-DATE-FROM      TO RESV-TBL-DATE-FROM(WS-RESV-COUNT). 00072600
072700     MOVE TRN-DATE-TO        TO RESV-TBL-DATE-TO(WS-RESV-COUNT).   00072700
072800     MOVE 'N'                TO RESV-TBL-STATUS(WS-RESV-COUNT).   00072800
072900     MOVE SPACES             TO                                    00072900
073000                 RESV-TBL-CANCEL-REASON(WS-RESV-COUNT).           00073000
073100     MOVE 0                  TO                                    00073100
073200                 RESV-TBL-BREAKFAST-DAYS(WS-RESV-COUNT)           00073200
073300                 RESV-TBL-PARKING-DAYS(WS-RESV-COUNT).            00073300
073310     MOVE 50.00 TO RESV-TBL-BREAKFAST-RATE(WS-RESV-COUNT).        00073310
073320     MOVE 30.00 TO RESV-TBL-PARKING-RATE(WS-RESV-COUNT).          00073320
073600     MOVE WS-RESV-COUNT TO WS-RESV-IDX.                           00073600
073700     PERFORM 4000-PRICE-RESERVATION.                             00073700
073800     MOVE WS-NEW-RES-ID TO LOG-RES-ID.                            00073800
073900     MOVE 'RESERVATION CREATED' TO LOG-MESSAGE.                   00073900
074000                                                                  00074000
074100 2110-PROCESS-CONFIRM-PMT.                                        00074100
074200     MOVE TRN-RES-ID TO WS-FIND-RES-ID.                           00074200
074300     PERFORM 3300-FIND-RESV.                                      00074300
074400     IF WS-RESV-FOUND NOT = 'Y'                                  00074400
074500         MOVE 'N' TO WS-TRAN-OK                                   00074500
074600         MOVE 'RESERVATION NOT ON FILE' TO LOG-MESSAGE            00074600
074700     END-IF.                                                      00074700
074800     IF WS-TRAN-OK = 'Y' AND                                      00074800
074900             NOT RESV-TBL-NEW(WS-RESV-IDX)                        00074900
075000         MOVE 'N' TO WS-TRAN-OK                                   00075000
075100         MOVE 'RESERVATION NOT IN NEW STATUS' TO LOG-MESSAGE      00075100
075200     END-IF.                                                      00075200
075300     IF WS-TRAN-OK = 'Y'                                          00075300
075400         MOVE 'P' TO RESV-TBL-STATUS(WS-RESV-IDX)                00075400
075500         MOVE 'PAYMENT CONFIRMED' TO LOG-MESSAGE                  00075500
075600         ADD +1 TO WS-PM-PROCESSED                                00075600
075700     END-IF.                                                      00075700
075800                                                                  00075800
075900 2120-PROCESS-CHECK-IN.                                           00075900
076000     MOVE TRN-RES-ID TO WS-FIND-RES-ID.                           00076000
076100     PERFORM 3300-FIND-RESV.                                      00076100
076200     IF WS-RESV-FOUND NOT = 'Y'                                  00076200
076300         MOVE 'N' TO WS-TRAN-OK                                   00076300
076400         MOVE 'RESERVATION NOT ON FILE' TO LOG-MESSAGE            00076400
076500     END-IF.                                                      00076500
076600     IF WS-TRAN-OK = 'Y' AND                                      00076600
076700             NOT RESV-TBL-NEW(WS-RESV-IDX)                        00076700
076710             AND NOT RESV-TBL-CONFIRMED(WS-RESV-IDX)              00076710
076800         MOVE 'N' TO WS-TRAN-OK                                   00076800
076900         MOVE 'RESERVATION NOT NEW OR CONFIRMED' TO LOG-MESSAGE  00076900
077000     END-IF.                                                      00077000
077100     IF WS-TRAN-OK = 'Y'                                          00077100
077200         MOVE 'Z' TO RESV-TBL-STATUS(WS-RESV-IDX)                00077200
077300         MOVE RESV-TBL-ROOM-NUMBER(WS-RESV-IDX)                  00077300
077400                      TO WS-FIND-ROOM-NUMBER                     00077400
077500         PERFORM 3200-FIND-ROOM                                   00077500
077600         IF WS-ROOM-FOUND = 'Y'                                   00077600
077700             MOVE 'Z' TO RM-TBL-STATUS(WS-RM-IDX)                00077700
077800         END-IF                                                   00077800
077900         MOVE 'GUEST CHECKED IN' TO LOG-MESSAGE                   00077900
078000         ADD +1 TO WS-CI-PROCESSED                                00078000
078100     END-IF.                                                      00078100
078200                                                                  00078200
078300 2130-PROCESS-CHECK-OUT.                                          00078300
078400     MOVE TRN-RES-ID TO WS-FIND-RES-ID.                           00078400
078500     PERFORM 3300-FIND-RESV.                                      00078500
078600     IF WS-RESV-FOUND NOT = 'Y'                                  00078600
078700         MOVE 'N' TO WS-TRAN-OK                                   00078700
078800         MOVE 'RESERVATION NOT ON FILE' TO LOG-MESSAGE            00078800
078900     END-IF.                                                      00078900
079000     IF WS-TRAN-OK = 'Y' AND                                      00079000
079100             NOT RESV-TBL-CHECKED-IN(WS-RESV-IDX)                 00079100
079200         MOVE 'N' TO WS-TRAN-OK                                   00079200
079300         MOVE 'RESERVATION NOT CHECKED IN' TO LOG-MESSAGE         00079300
079400     END-IF.                                                      00079400
079500     IF WS-TRAN-OK = 'Y'                                          00079500
079600         MOVE 'W' TO RESV-TBL-STATUS(WS-RESV-IDX)                00079600
079700         MOVE RESV-TBL-ROOM-NUMBER(WS-RESV-IDX)                  00079700
079800                      TO WS-FIND-ROOM-NUMBER                     00079800
079900         PERFORM 3200-FIND-ROOM                                   00079900
080000         IF WS-ROOM-FOUND = 'Y'                                   00080000
080100*            ROOM GOES TO BEING-CLEANED, NOT DIRECTLY AVAILABLE - 00080100
080200*            HOUSEKEEPING FLIPS IT OUTSIDE THIS RUN                00080200
080300             MOVE 'S' TO RM-TBL-STATUS(WS-RM-IDX)                00080300
080400         END-IF                                                   00080400
080500         MOVE 'GUEST CHECKED OUT' TO LOG-MESSAGE                  00080500
080600         ADD +1 TO WS-CO-PROCESSED                                00080600
080700     END-IF.                                                      00080700
080800                                                                  00080800
080900 2140-PROCESS-MODIFY-DATES.                                      00080900
081000     MOVE TRN-RES-ID TO WS-FIND-RES-ID.                           00081000
081100     PERFORM 3300-FIND-RESV.                                      00081100
081200     IF WS-RESV-FOUND NOT = 'Y'                                  00081200
081300         MOVE 'N' TO WS-TRAN-OK                                   00081300
081400         MOVE 'RESERVATION NOT ON FILE' TO LOG-MESSAGE            00081400
081500     END-IF.                                                      00081500
081600     IF WS-TRAN-OK = 'Y' AND                                      00081600
081700             (RESV-TBL-CHECKED-OUT(WS-RESV-IDX) OR               00081700
081800              RESV-TBL-CANCELLED(WS-RESV-IDX))                   00081800
081900         MOVE 'N' TO WS-TRAN-OK                                   00081900
082000         MOVE 'RESERVATION ALREADY CLOSED OUT' TO LOG-MESSAGE    00082000
082100     END-IF.                                                      00082100
082200     IF WS-TRAN-OK = 'Y' AND TRN-DATE-FROM >= TRN-DATE-TO         00082200
082300         MOVE 'N' TO WS-TRAN-OK                                   00082300
082400         MOVE 'DATE FROM MUST BE BEFORE DATE TO' TO LOG-MESSAGE   00082400
082500     END-IF.                                                      00082500
082600     IF WS-TRAN-OK = 'Y'                                          00082600
082700         MOVE RESV-TBL-ROOM-NUMBER(WS-RESV-IDX)                  00082700
082800                      TO WS-CHK-ROOM-NUMBER                      00082800
082900         MOVE TRN-DATE-FROM   TO WS-CHK-DATE-FROM                00082900
083000         MOVE TRN-DATE-TO     TO WS-CHK-DATE-TO                  00083000
083100         MOVE RESV-TBL-ID(WS-RESV-IDX) TO WS-CHK-IGNORE-RES-ID   00083100
083200         PERFORM 3000-CHECK-ROOM-AVAILABLE                        00083200
083300         IF WS-ROOM-OVERLAP = 'Y'                                 00083300
083400             MOVE 'N' TO WS-TRAN-OK                               00083400
083500             MOVE 'ROOM NOT AVAILABLE FOR NEW DATES'              00083500
083600                          TO LOG-MESSAGE                          00083600
083700         END-IF                                                   00083700
083800     END-IF.                                                      00083800
083900     IF WS-TRAN-OK = 'Y'                                          00083900
084000         MOVE TRN-DATE-FROM TO RESV-TBL-DATE-FROM(WS-RESV-IDX)   00084000
084100         MOVE TRN-DATE-TO   TO RESV-TBL-DATE-TO(WS-RESV-IDX)     00084100
084200         PERFORM 4000-PRICE-RESERVATION                           00084200
084300         MOVE 'RESERVATION DATES MODIFIED' TO LOG-MESSAGE        00084300
084400         ADD +1 TO WS-MD-PROCESSED                                00084400
084500     END-IF.                                                      00084500
084600                                                                  00084600
084700 2150-PROCESS-CANCEL-GUEST.                                      00084700
084800     MOVE TRN-RES-ID TO WS-FIND-RES-ID.                           00084800
084900     PERFORM 3300-FIND-RESV.                                      00084900
085000     IF WS-RESV-FOUND NOT = 'Y'                                  00085000
085100         MOVE 'N' TO WS-TRAN-OK                                   00085100
085200         MOVE 'RESERVATION NOT ON FILE' TO LOG-MESSAGE            00085200
085300     END-IF.                                                      00085300
085400     IF WS-TRAN-OK = 'Y' AND                                      00085400
085500             NOT RESV-TBL-NEW(WS-RESV-IDX)                        00085500
085550             AND NOT RESV-TBL-CONFIRMED(WS-RESV-IDX)              00085550
085700         MOVE 'N' TO WS-TRAN-OK                                   00085700
085800         MOVE 'RESERVATION NOT NEW OR CONFIRMED' TO LOG-MESSAGE  00085800
085900     END-IF.                                                      00085900
086000     IF WS-TRAN-OK = 'Y'                                          00086000
086200         MOVE 'CA' TO HC-FUNCTION-CODE                            00086200
086300         PERFORM 4010-LOAD-RES-REC                                00086300
086400         MOVE TRN-RUN-DATE TO HC-RUN-DATE                         00086400
086500         CALL 'HOTLCALC' USING HC-FUNCTION-CODE RES-REC           00086500
086600                 HC-ROOM-RATE HC-RUN-DATE HC-HOURS-LATE           00086600
086700                 HC-RESULT-AMOUNT HC-RETURN-CODE HC-MESSAGE       00086700
086800         MOVE 'A' TO RESV-TBL-STATUS(WS-RESV-IDX)                00086800
086900         IF TRN-CANCEL-REASON = SPACES                            00086900
087000             MOVE 'REZYGNACJA KLIENTA' TO                         00087000
087100                         RESV-TBL-CANCEL-REASON(WS-RESV-IDX)      00087100
087200         ELSE                                                      00087200
087300             MOVE TRN-CANCEL-REASON TO                             00087300
087400                         RESV-TBL-CANCEL-REASON(WS-RESV-IDX)      00087400
087500         END-IF                                                   00087500
087600         MOVE RESV-TBL-ROOM-NUMBER(WS-RESV-IDX)                  00087600
087700                      TO WS-FIND-ROOM-NUMBER                     00087700
087800         PERFORM 3200-FIND-ROOM                                   00087800
087900         IF WS-ROOM-FOUND = 'Y'                                   00087900
088000             MOVE 'D' TO RM-TBL-STATUS(WS-RM-IDX)                00088000
088100         END-IF                                                   00088100
088200         MOVE HC-RESULT-AMOUNT TO LOG-FEE                         00088200
088300         ADD HC-RESULT-AMOUNT TO WS-TOTAL-PENALTIES               00088300
088400         MOVE 'CANCELLED BY GUEST - PENALTY CHARGED'              00088400
088500                      TO LOG-MESSAGE                              00088500
088600         ADD +1 TO WS-CA-PROCESSED                                00088600
088700     END-IF.                                                      00088700
088800                                                                  00088800
088900 2160-PROCESS-CANCEL-RECEP.                                      00088900
089000     MOVE TRN-RES-ID TO WS-FIND-RES-ID.                           00089000
089100     PERFORM 3300-FIND-RESV.                                      00089100
089200     IF WS-RESV-FOUND NOT = 'Y'                                  00089200
089300         MOVE 'N' TO WS-TRAN-OK                                   00089300
089400         MOVE 'RESERVATION NOT ON FILE' TO LOG-MESSAGE            00089400
089500     END-IF.                                                      00089500
089600     IF WS-TRAN-OK = 'Y' AND                                      00089600
089700             (RESV-TBL-CHECKED-OUT(WS-RESV-IDX) OR               00089700
089800              RESV-TBL-CANCELLED(WS-RESV-IDX))                   00089800
089900         MOVE 'N' TO WS-TRAN-OK                                   00089900
090000         MOVE 'RESERVATION ALREADY CLOSED OUT' TO LOG-MESSAGE    00090000
090100     END-IF.                                                      00090100
090200     IF WS-TRAN-OK = 'Y'                                          00090200
090300         MOVE 'CX' TO HC-FUNCTION-CODE                            00090300
090400         PERFORM 4010-LOAD-RES-REC                                00090400
090500         MOVE TRN-RUN-DATE TO HC-RUN-DATE                         00090500
090600         CALL 'HOTLCALC' USING HC-FUNCTION-CODE RES-REC           00090600
090700                 HC-ROOM-RATE HC-RUN-DATE HC-HOURS-LATE           00090700
090800                 HC-RESULT-AMOUNT HC-RETURN-CODE HC-MESSAGE       00090800
090900         MOVE 'A' TO RESV-TBL-STATUS(WS-RESV-IDX)                00090900
091000         MOVE TRN-CANCEL-REASON TO                                00091000
091100                     RESV-TBL-CANCEL-REASON(WS-RESV-IDX)         00091100
091200         MOVE RESV-TBL-ROOM-NUMBER(WS-RESV-IDX)                  00091200
091300                      TO WS-FIND-ROOM-NUMBER                     00091300
091400         PERFORM 3200-FIND-ROOM                                   00091400
091500         IF WS-ROOM-FOUND = 'Y'                                   00091500
091600             MOVE 'D' TO RM-TBL-STATUS(WS-RM-IDX)                00091600
091700         END-IF                                                   00091700
091800         MOVE HC-RESULT-AMOUNT TO LOG-FEE                         00091800
091900         MOVE 'CANCELLED BY RECEPTION - NO PENALTY'               00091900
092000                      TO LOG-MESSAGE                              00092000
092100         ADD +1 TO WS-CX-PROCESSED                                00092100
092200     END-IF.                                                      00092200
092300                                                                  00092300
092400 2170-PROCESS-LATE-CHECKOUT.                                      00092400
092500     MOVE TRN-RES-ID TO WS-FIND-RES-ID.                           00092500
092600     PERFORM 3300-FIND-RESV.                                      00092600
092700     IF WS-RESV-FOUND NOT = 'Y'                                  00092700
092800         MOVE 'N' TO WS-TRAN-OK                                   00092800
092900         MOVE 'RESERVATION NOT ON FILE' TO LOG-MESSAGE            00092900
093000     END-IF.                                                      00093000
093100     IF WS-TRAN-OK = 'Y' AND TRN-HOURS-LATE = 0                  00093100
093700         MOVE 'N' TO WS-TRAN-OK                                   00093700
093800         MOVE 'HOURS LATE MUST BE GREATER THAN ZERO' TO LOG-MESSAGE00093800
093900     END-IF.                                                      00093900
094000     IF WS-TRAN-OK = 'Y'                                          00094000
094100         MOVE 'LC' TO HC-FUNCTION-CODE                            00094100
094200         PERFORM 4010-LOAD-RES-REC                                00094200
094250         MOVE TRN-RUN-DATE TO HC-RUN-DATE                         00094250
094300         MOVE TRN-HOURS-LATE TO HC-HOURS-LATE                     00094300
094400         CALL 'HOTLCALC' USING HC-FUNCTION-CODE RES-REC           00094400
094500                 HC-ROOM-RATE HC-RUN-DATE HC-HOURS-LATE           00094500
094600                 HC-RESULT-AMOUNT HC-RETURN-CODE HC-MESSAGE       00094600
094700         MOVE HC-RESULT-AMOUNT TO LOG-FEE                         00094700
094800         ADD HC-RESULT-AMOUNT TO WS-TOTAL-LATE-FEES               00094800
094900         MOVE 'LATE CHECKOUT FEE ASSESSED' TO LOG-MESSAGE         00094900
095000         ADD +1 TO WS-LC-PROCESSED                                00095000
095100     END-IF.                                                      00095100
095200                                                                  00095200
095300 2900-WRITE-LOG-LINE.                                             00095300
095400     WRITE LOG-FD-REC FROM LOG-REC.                              00095400
095500     EVALUATE WS-LOG-STATUS                                       00095500
095600        WHEN '00'                                                 00095600
095700             CONTINUE                                             00095700
095800        WHEN OTHER                                                00095800
095900             DISPLAY 'RESLOG-FILE WRITE ERROR. RC: ' WS-LOG-STATUS00095900
096000     END-EVALUATE.                                                00096000
096100                                                                  00096100
097000****************************************************************00097000
097100* 3000/3100/3200/3300 - TABLE LOOKUP HELPERS.  SEARCH ALL NEEDS  *00097100
097200* AN INDEX-NAME, SET INTO THE ORDINARY SUBSCRIPT IMMEDIATELY SO  *00097200
097300* THE CALLER CAN GO ON USING THE ENTRY AFTER THE SEARCH RETURNS. *00097300
097400****************************************************************00097400
097500 3000-CHECK-ROOM-AVAILABLE.                                      00097500
097600*    LINEAR SCAN - THE RESV TABLE HAS NO KEY THAT FITS THIS TEST,00097600
097700*    OVERLAPPING RANGES CANNOT BE FOUND WITH SEARCH ALL.         00097700
097800     MOVE 'N' TO WS-ROOM-OVERLAP.                                 00097800
097900     IF WS-RESV-COUNT > 0                                         00097900
098000         PERFORM 3010-SCAN-ONE-RESV                               00098000
098050             VARYING WS-SCAN-SUB FROM 1 BY 1                      00098050
098100             UNTIL WS-SCAN-SUB > WS-RESV-COUNT                    00098100
099400     END-IF.                                                      00099400
099450                                                                  00099450
099460 3010-SCAN-ONE-RESV.                                              00099460
099470     IF RESV-TBL-ROOM-NUMBER(WS-SCAN-SUB) =                        00099470
099480                WS-CHK-ROOM-NUMBER                                 00099480
099490        AND RESV-TBL-ID(WS-SCAN-SUB) NOT =                         00099490
099500                WS-CHK-IGNORE-RES-ID                               00099500
099510        AND NOT RESV-TBL-CANCELLED(WS-SCAN-SUB)                    00099510
099520        AND NOT RESV-TBL-CHECKED-OUT(WS-SCAN-SUB)                  00099520
099530        AND WS-CHK-DATE-TO >=                                      00099530
099540                RESV-TBL-DATE-FROM(WS-SCAN-SUB)                    00099540
099550        AND WS-CHK-DATE-FROM <=                                    00099550
099560                RESV-TBL-DATE-TO(WS-SCAN-SUB)                      00099560
099570         MOVE 'Y' TO WS-ROOM-OVERLAP                               00099570
099580     END-IF.                                                       00099580
099590                                                                  00099590
099600 3100-FIND-GUEST.                                                 00099600
099700     MOVE 'N' TO WS-GUEST-FOUND.                                  00099700
099800     IF WS-GST-COUNT > 0                                          00099800
099900         SET GST-IDX TO 1                                         00099900
100000         SEARCH ALL GST-TBL-ENTRY                                 00100000
100100             WHEN GST-TBL-ID(GST-IDX) = WS-FIND-GUEST-ID          00100100
100200                 MOVE 'Y' TO WS-GUEST-FOUND                       00100200
100300         END-SEARCH                                               00100300
100400     END-IF.                                                      00100400
100500                                                                  00100500
100600 3200-FIND-ROOM.                                                  00100600
100700     MOVE 'N' TO WS-ROOM-FOUND.                                   00100700
100800     IF WS-RM-COUNT > 0                                           00100800
100900         SET RM-IDX TO 1                                          00100900
101000         SEARCH ALL RM-TBL-ENTRY                                  00101000
101100             WHEN RM-TBL-NUMBER(RM-IDX) = WS-FIND-ROOM-NUMBER     00101100
101200                 SET WS-RM-IDX TO RM-IDX                          00101200
101300                 MOVE 'Y' TO WS-ROOM-FOUND                        00101300
101400         END-SEARCH                                               00101400
101500     END-IF.                                                      00101500
101600                                                                  00101600
101700 3300-FIND-RESV.                                                 00101700
101800     MOVE 'N' TO WS-RESV-FOUND.                                   00101800
101900     IF WS-RESV-COUNT > 0                                         00101900
102000         SET RESV-IDX TO 1                                        00102000
102100         SEARCH ALL RESV-TBL-ENTRY                                00102100
102200             WHEN RESV-TBL-ID(RESV-IDX) = WS-FIND-RES-ID          00102200
102300                 SET WS-RESV-IDX TO RESV-IDX                      00102300
102400                 MOVE 'Y' TO WS-RESV-FOUND                        00102400
102500         END-SEARCH                                               00102500
102600     END-IF.                                                      00102600
102700                                                                  00102700
103000****************************************************************00103000
103100* 4000/4010 - PRICING.  THE RESULT IS STORED BOTH IN THE TABLE   *00103100
103200* ENTRY AND IN RES-REC SO LOG-FEE CAN BE SET BY THE CALLER.      *00103200
103300****************************************************************00103300
103400 4000-PRICE-RESERVATION.                                         00103400
103500     MOVE RESV-TBL-ROOM-NUMBER(WS-RESV-IDX) TO WS-FIND-ROOM-NUMBER00103500
103600     PERFORM 3200-FIND-ROOM.                                      00103600
103700     MOVE 'PR' TO HC-FUNCTION-CODE.                               00103700
103800     PERFORM 4010-LOAD-RES-REC.                                   00103800
103900     MOVE WS-RUN-DATE TO HC-RUN-DATE.                             00103900
104000     CALL 'HOTLCALC' USING HC-FUNCTION-CODE RES-REC               00104000
104100             HC-ROOM-RATE HC-RUN-DATE HC-HOURS-LATE               00104100
104200             HC-RESULT-AMOUNT HC-RETURN-CODE HC-MESSAGE.          00104200
104300     MOVE HC-RESULT-AMOUNT TO RESV-TBL-TOTAL-PRICE(WS-RESV-IDX).  00104300
104500                                                                  00104500
104600 4010-LOAD-RES-REC.                                               00104600
104700*    BUILDS THE RES-REC PASSED TO HOTLCALC FROM THE CURRENT RESV 00104700
104800*    TABLE ENTRY, SO HOTLCALC SEES THE SAME VALUES AS THE TABLE. 00104800
104900     MOVE RESV-TBL-ID(WS-RESV-IDX)             TO RES-ID.         00104900
105000     MOVE RESV-TBL-GUEST-ID(WS-RESV-IDX)       TO RES-GUEST-ID.   00105000
105100     MOVE RESV-TBL-ROOM-NUMBER(WS-RESV-IDX)    TO RES-ROOM-NUMBER.00105100
105200     MOVE RESV-TBL-DATE-FROM(WS-RESV-IDX)      TO RES-DATE-FROM. 00105200
105300     MOVE RESV-TBL-DATE-TO(WS-RESV-IDX)        TO RES-DATE-TO.   00105300
105400     MOVE RESV-TBL-STATUS(WS-RESV-IDX)         TO RES-STATUS.    00105400
105500     MOVE RESV-TBL-CANCEL-REASON(WS-RESV-IDX)  TO RES-CANCEL-REASON.00105500
105600     MOVE RESV-TBL-BREAKFAST-DAYS(WS-RESV-IDX) TO RES-BREAKFAST-DAYS.00105600
105700     MOVE RESV-TBL-BREAKFAST-RATE(WS-RESV-IDX) TO RES-BREAKFAST-RATE.00105700
105800     MOVE RESV-TBL-PARKING-DAYS(WS-RESV-IDX)   TO RES-PARKING-DAYS.00105800
105900     MOVE RESV-TBL-PARKING-RATE(WS-RESV-IDX)   TO RES-PARKING-RATE.00105900
106000     MOVE RESV-TBL-TOTAL-PRICE(WS-RESV-IDX)    TO RES-TOTAL-PRICE.00106000
106100     IF WS-ROOM-FOUND = 'Y'                                       00106100
106200         MOVE RM-TBL-RATE(WS-RM-IDX) TO HC-ROOM-RATE              00106200
106300     ELSE                                                         00106300
106400         MOVE 0 TO HC-ROOM-RATE                                   00106400
106500     END-IF.                                                      00106500
106600                                                                  00106600
107000****************************************************************00107000
107100* 8000 - END OF RUN REWRITE OF THE RESERVATION MASTER.  CANCELLED*00107100
107200* RESERVATIONS KEEP THEIR FROZEN PRICE; EVERYTHING ELSE IS       *00107200
107300* REPRICED SO A DATE MODIFIED LATE IN THE RUN COMES OUT RIGHT.   *00107300
107400****************************************************************00107400
107500 8000-WRITE-RESV-MASTER.                                         00107500
107600     IF WS-RESV-COUNT > 0                                         00107600
107700         PERFORM 8010-WRITE-ONE-RESV                              00107700
107750             VARYING WS-RESV-IDX FROM 1 BY 1                      00107750
107800             UNTIL WS-RESV-IDX > WS-RESV-COUNT                    00107800
110100     END-IF.                                                      00110100
110120                                                                  00110120
110140 8010-WRITE-ONE-RESV.                                             00110140
110160     IF NOT RESV-TBL-CANCELLED(WS-RESV-IDX)                        00110160
110180         PERFORM 4000-PRICE-RESERVATION                            00110180
110200         ADD RESV-TBL-TOTAL-PRICE(WS-RESV-IDX)                     00110200
110220                 TO WS-TOTAL-REVENUE                               00110220
110240     END-IF.                                                       00110240
110260     PERFORM 4010-LOAD-RES-REC.                                    00110260
110280     EVALUATE RESV-TBL-STATUS(WS-RESV-IDX)                         00110280
110300        WHEN 'N' ADD +1 TO WS-STATUS-N-COUNT                       00110300
110320        WHEN 'P' ADD +1 TO WS-STATUS-P-COUNT                       00110320
110340        WHEN 'Z' ADD +1 TO WS-STATUS-Z-COUNT                       00110340
110360        WHEN 'W' ADD +1 TO WS-STATUS-W-COUNT                       00110360
110380        WHEN 'A' ADD +1 TO WS-STATUS-A-COUNT                       00110380
110400     END-EVALUATE.                                                 00110400
110420     WRITE RESV-OUT-FD-REC FROM RES-REC.                           00110420
110440     EVALUATE WS-RESV-OUT-STATUS                                   00110440
110460        WHEN '00'                                                  00110460
110480             CONTINUE                                              00110480
110500        WHEN OTHER                                                 00110500
110520             DISPLAY 'RESV-OUT WRITE ERROR. RC: '                  00110520
110540                     WS-RESV-OUT-STATUS                            00110540
110560     END-EVALUATE.                                                 00110560
110580                                                                  00110580
111000****************************************************************00111000
111100* 9000 - ONE-PAGE SUMMARY REPORT.  9110-9140 WRITE EACH SECTION. *00111100
111200****************************************************************00111200
111300 9000-WRITE-SUMMARY-REPORT.                                       00111300
111400     MOVE CURRENT-MONTH     TO RPT-MM.                            00111400
111500     MOVE CURRENT-DAY       TO RPT-DD.                            00111500
111600     MOVE CURRENT-CENT-YEAR TO RPT-YYYY.                          00111600
111700     MOVE CURRENT-HOUR      TO RPT-HH.                            00111700
111800     MOVE CURRENT-MINUTE    TO RPT-MIN.                           00111800
111900     WRITE RPT-FD-REC FROM RPT-HEADER1 AFTER TOP-OF-FORM.         00111900
112000     PERFORM 9110-WRITE-TRAN-STATS.                               00112000
112100     PERFORM 9120-WRITE-STATUS-COUNTS.                            00112100
112200     PERFORM 9130-WRITE-FIN-TOTALS.                               00112200
112300                                                                  00112300
112400 9110-WRITE-TRAN-STATS.                                           00112400
112500     WRITE RPT-FD-REC FROM RPT-HEADER2   AFTER 2.                00112500
112600     WRITE RPT-FD-REC FROM RPT-STATS-HDR3 AFTER 1.               00112600
112700     WRITE RPT-FD-REC FROM RPT-STATS-HDR4 AFTER 1.               00112700
112800     WRITE RPT-FD-REC FROM RPT-STATS-HDR5 AFTER 1.               00112800
112900                                                                  00112900
113000     MOVE 'CR CREATE   ' TO RPT-TRAN.                            00113000
113100     MOVE WS-CR-REQUESTS    TO RPT-NUM-TRANS.                    00113100
113200     MOVE WS-CR-PROCESSED   TO RPT-NUM-TRAN-PROC.                00113200
113300     COMPUTE RPT-NUM-TRAN-ERR = WS-CR-REQUESTS - WS-CR-PROCESSED.00113300
113400     WRITE RPT-FD-REC FROM RPT-STATS-DETAIL.                     00113400
113500                                                                  00113500
113600     MOVE 'PM CONFIRM  ' TO RPT-TRAN.                            00113600
113700     MOVE WS-PM-REQUESTS    TO RPT-NUM-TRANS.                    00113700
113800     MOVE WS-PM-PROCESSED   TO RPT-NUM-TRAN-PROC.                00113800
113900     COMPUTE RPT-NUM-TRAN-ERR = WS-PM-REQUESTS - WS-PM-PROCESSED.00113900
114000     WRITE RPT-FD-REC FROM RPT-STATS-DETAIL.                     00114000
114100                                                                  00114100
114200     MOVE 'CI CHECK-IN ' TO RPT-TRAN.                            00114200
114300     MOVE WS-CI-REQUESTS    TO RPT-NUM-TRANS.                    00114300
114400     MOVE WS-CI-PROCESSED   TO RPT-NUM-TRAN-PROC.                00114400
114500     COMPUTE RPT-NUM-TRAN-ERR = WS-CI-REQUESTS - WS-CI-PROCESSED.00114500
114600     WRITE RPT-FD-REC FROM RPT-STATS-DETAIL.                     00114600
114700                                                                  00114700
114800     MOVE 'CO CHECK-OUT' TO RPT-TRAN.                            00114800
114900     MOVE WS-CO-REQUESTS    TO RPT-NUM-TRANS.                    00114900
115000     MOVE WS-CO-PROCESSED   TO RPT-NUM-TRAN-PROC.                00115000
115100     COMPUTE RPT-NUM-TRAN-ERR = WS-CO-REQUESTS - WS-CO-PROCESSED.00115100
115200     WRITE RPT-FD-REC FROM RPT-STATS-DETAIL.                     00115200
115300                                                                  00115300
115400     MOVE 'MD MODIFY   ' TO RPT-TRAN.                            00115400
115500     MOVE WS-MD-REQUESTS    TO RPT-NUM-TRANS.                    00115500
115600     MOVE WS-MD-PROCESSED   TO RPT-NUM-TRAN-PROC.                00115600
115700     COMPUTE RPT-NUM-TRAN-ERR = WS-MD-REQUESTS - WS-MD-PROCESSED.00115700
115800     WRITE RPT-FD-REC FROM RPT-STATS-DETAIL.                     00115800
115900                                                                  00115900
116000     MOVE 'CA CANC-GST ' TO RPT-TRAN.                            00116000
116100     MOVE WS-CA-REQUESTS    TO RPT-NUM-TRANS.                    00116100
116200     MOVE WS-CA-PROCESSED   TO RPT-NUM-TRAN-PROC.                00116200
116300     COMPUTE RPT-NUM-TRAN-ERR = WS-CA-REQUESTS - WS-CA-PROCESSED.00116300
116400     WRITE RPT-FD-REC FROM RPT-STATS-DETAIL.                     00116400
116500                                                                  00116500
116600     MOVE 'CX CANC-RCP ' TO RPT-TRAN.                            00116600
116700     MOVE WS-CX-REQUESTS    TO RPT-NUM-TRANS.                    00116700
116800     MOVE WS-CX-PROCESSED   TO RPT-NUM-TRAN-PROC.                00116800
116900     COMPUTE RPT-NUM-TRAN-ERR = WS-CX-REQUESTS - WS-CX-PROCESSED.00116900
117000     WRITE RPT-FD-REC FROM RPT-STATS-DETAIL.                     00117000
117100                                                                  00117100
117200     MOVE 'LC LATE-CKO ' TO RPT-TRAN.                            00117200
117300     MOVE WS-LC-REQUESTS    TO RPT-NUM-TRANS.                    00117300
117400     MOVE WS-LC-PROCESSED   TO RPT-NUM-TRAN-PROC.                00117400
117500     COMPUTE RPT-NUM-TRAN-ERR = WS-LC-REQUESTS - WS-LC-PROCESSED.00117500
117600     WRITE RPT-FD-REC FROM RPT-STATS-DETAIL.                     00117600
117700                                                                  00117700
117800 9120-WRITE-STATUS-COUNTS.                                       00117800
117900     WRITE RPT-FD-REC FROM RPT-STATUS-HDR AFTER 2.               00117900
118000                                                                  00118000
118100     MOVE 'NEW              ' TO RPT-STATUS-LABEL.               00118100
118200     MOVE WS-STATUS-N-COUNT  TO RPT-STATUS-COUNT.                00118200
118300     WRITE RPT-FD-REC FROM RPT-STATUS-DETAIL.                    00118300
118400                                                                  00118400
118500     MOVE 'CONFIRMED        ' TO RPT-STATUS-LABEL.               00118500
118600     MOVE WS-STATUS-P-COUNT  TO RPT-STATUS-COUNT.                00118600
118700     WRITE RPT-FD-REC FROM RPT-STATUS-DETAIL.                    00118700
118800                                                                  00118800
118900     MOVE 'CHECKED IN       ' TO RPT-STATUS-LABEL.               00118900
119000     MOVE WS-STATUS-Z-COUNT  TO RPT-STATUS-COUNT.                00119000
119100     WRITE RPT-FD-REC FROM RPT-STATUS-DETAIL.                    00119100
119200                                                                  00119200
119300     MOVE 'CHECKED OUT      ' TO RPT-STATUS-LABEL.               00119300
119400     MOVE WS-STATUS-W-COUNT  TO RPT-STATUS-COUNT.                00119400
119500     WRITE RPT-FD-REC FROM RPT-STATUS-DETAIL.                    00119500
119600                                                                  00119600
119700     MOVE 'CANCELLED        ' TO RPT-STATUS-LABEL.               00119700
119800     MOVE WS-STATUS-A-COUNT  TO RPT-STATUS-COUNT.                00119800
119900     WRITE RPT-FD-REC FROM RPT-STATUS-DETAIL.                    00119900
120000                                                                  00120000
120100 9130-WRITE-FIN-TOTALS.                                          00120100
120200     WRITE RPT-FD-REC FROM RPT-FIN-HDR AFTER 2.                  00120200
120300                                                                  00120300
120400     MOVE 'REVENUE BOOKED  ' TO RPT-FIN-LABEL.                   00120400
120500     MOVE WS-TOTAL-REVENUE   TO RPT-FIN-AMOUNT.                  00120500
120600     WRITE RPT-FD-REC FROM RPT-FIN-DETAIL.                       00120600
120700                                                                  00120700
120800     MOVE 'CANCEL PENALTIES' TO RPT-FIN-LABEL.                   00120800
120900     MOVE WS-TOTAL-PENALTIES TO RPT-FIN-AMOUNT.                  00120900
121000     WRITE RPT-FD-REC FROM RPT-FIN-DETAIL.                       00121000
121100                                                                  00121100
121200     MOVE 'LATE CKOUT FEES ' TO RPT-FIN-LABEL.                   00121200
121300     MOVE WS-TOTAL-LATE-FEES TO RPT-FIN-AMOUNT.                  00121300
121400     WRITE RPT-FD-REC FROM RPT-FIN-DETAIL.                       00121400
