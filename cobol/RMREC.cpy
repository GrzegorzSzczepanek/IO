000100******************************************************************
000200*    COPYBOOK:  RMREC                                            *
000300*    ROOM MASTER RECORD LAYOUT - 40 BYTE FIXED RECORD             *
000400*    USED BY HOTELBAT (ROOMS FILE) AND BY THE IN-MEMORY ROOM      *
000500*    TABLE.  RM-STATUS IS MAINTAINED BY THE TRANSACTION LOGIC -   *
000600*    CHECK-IN SETS IT OCCUPIED, CHECK-OUT AND CANCEL SET IT       *
000700*    AVAILABLE.  HOUSEKEEPING FLIPS S TO D OUTSIDE THIS RUN.      *
000800*                                                                 *
000900*    CHANGE LOG                                                  *
001000*    ---------------------------------------------------------   *
001100*    1994-02-11  RJT  REQ H-118   ORIGINAL LAYOUT                 *
001200*    1998-11-02  LKM  REQ H-298   ADDED 88-LEVELS FOR RM-STATUS   *
001300******************************************************************
001400 01  RM-REC.
001500     05  RM-NUMBER                   PIC 9(4).
001600     05  RM-TYPE                     PIC X(15).
001700     05  RM-RATE                     PIC 9(5)V99.
001800     05  RM-STATUS                   PIC X(1).
001900         88  RM-AVAILABLE             VALUE 'D'.
002000         88  RM-OCCUPIED              VALUE 'Z'.
002100         88  RM-BEING-CLEANED         VALUE 'S'.
002200         88  RM-OUT-OF-SERVICE        VALUE 'N'.
002300     05  FILLER                      PIC X(13).
