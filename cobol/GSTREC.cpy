000100******************************************************************
000200*    COPYBOOK:  GSTREC                                           *
000300*    GUEST MASTER RECORD LAYOUT - 80 BYTE FIXED RECORD            *
000400*    USED BY HOTELBAT (GUESTS FILE) AND BY THE IN-MEMORY GUEST    *
000500*    TABLE BUILT FROM IT AT PROGRAM START.                        *
000600*                                                                 *
000700*    CHANGE LOG                                                  *
000800*    ---------------------------------------------------------   *
000900*    1994-02-11  RJT  REQ H-118   ORIGINAL LAYOUT                 *
001000*    1996-09-30  RJT  REQ H-204   ADDED GST-EMAIL FOR CONFIRM-    *
001100*                               ATION MAILINGS                   *
001200*    1999-01-07  LKM  REQ H-311   Y2K - GST-EMAIL DUP CHECK NOW   *
001300*                               CASE-INSENSITIVE ON LOAD          *
001400******************************************************************
001500 01  GST-REC.
001600     05  GST-ID                      PIC 9(5).
001700     05  GST-FIRST-NAME              PIC X(20).
001800     05  GST-LAST-NAME               PIC X(25).
001900     05  GST-EMAIL                   PIC X(30).
