000100******************************************************************
000200*    COPYBOOK:  TRNREC                                           *
000300*    TRANSACTION RECORD LAYOUT - 80 BYTE FIXED RECORD             *
000400*    USED BY HOTELBAT (TRANSACTIONS FILE).  TRN-RUN-DATE-X GIVES  *
000500*    THE BROKEN-OUT VIEW OF THE RUN DATE USED AS "TODAY" BY THE   *
000600*    PENALTY TIER LOGIC IN HOTLCALC.                              *
000700*                                                                 *
000800*    CHANGE LOG                                                  *
000900*    ---------------------------------------------------------   *
001000*    1994-03-04  RJT  REQ H-129   ORIGINAL LAYOUT (CR/PM/CI/CO)   *
001100*    1995-07-19  DGS  REQ H-166   ADDED MD (MODIFY DATES)         *
001200*    1996-02-08  DGS  REQ H-180   ADDED CA/CX CANCEL CODES AND    *
001300*                               TRN-CANCEL-REASON                *
001400*    1997-10-23  RJT  REQ H-233   ADDED LC (LATE CHECKOUT) AND    *
001500*                               TRN-HOURS-LATE                   *
001600******************************************************************
001700 01  TRN-REC.
001800     05  TRN-CODE                    PIC X(2).
001900         88  TRN-IS-CREATE            VALUE 'CR'.
002000         88  TRN-IS-CONFIRM-PMT       VALUE 'PM'.
002100         88  TRN-IS-CHECK-IN          VALUE 'CI'.
002200         88  TRN-IS-CHECK-OUT         VALUE 'CO'.
002300         88  TRN-IS-MODIFY-DATES      VALUE 'MD'.
002400         88  TRN-IS-CANCEL-GUEST      VALUE 'CA'.
002500         88  TRN-IS-CANCEL-RECEPTION  VALUE 'CX'.
002600         88  TRN-IS-LATE-CHECKOUT     VALUE 'LC'.
002700     05  TRN-RES-ID                  PIC 9(6).
002800     05  TRN-GUEST-ID                PIC 9(5).
002900     05  TRN-ROOM-NUMBER             PIC 9(4).
003000     05  TRN-DATE-FROM               PIC 9(8).
003100     05  TRN-DATE-TO                 PIC 9(8).
003200     05  TRN-HOURS-LATE              PIC 9(3).
003300     05  TRN-CANCEL-REASON           PIC X(30).
003400     05  TRN-RUN-DATE                PIC 9(8).
003500     05  TRN-RUN-DATE-X REDEFINES TRN-RUN-DATE.
003600         10  TRN-RUN-DATE-YYYY       PIC 9(4).
003700         10  TRN-RUN-DATE-MM         PIC 9(2).
003800         10  TRN-RUN-DATE-DD         PIC 9(2).
003900     05  FILLER                      PIC X(6).
