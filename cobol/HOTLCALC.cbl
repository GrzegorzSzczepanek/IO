000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    HOTLCALC.                                         00000600
000700 AUTHOR.        R J TOMASZEWSKI.                                  00000700
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000800
000900 DATE-WRITTEN.  03/04/94.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300******************************************************************00001300
001400* HOTLCALC - RESERVATION PRICING AND FEE CALCULATION SUBROUTINE  *00001400
001500*                                                                *00001500
001600* CALLED FROM HOTELBAT.  ONE ENTRY POINT, DISPATCHED BY          *00001600
001700* HC-FUNCTION-CODE, ONE CALCULATION PER CALL:                    *00001700
001800*                                                                *00001800
001900*   PR  STAY PRICE       NIGHTS * ROOM RATE + ADD-ONS            *00001900
002000*   CA  GUEST PENALTY    TIERED BY DAYS BEFORE ARRIVAL           *00002000
002100*   CX  RECEPTION PENALTY   ALWAYS ZERO                          *00002100
002200*   FF  FLAT FEE QUOTE   20% OF STAY PRICE, NO TIMING            *00002200
002300*   AF  ALTERNATE FEE    GRADUATED TABLE, SECOND POLICY VARIANT  *00002300
002400*   LC  LATE CHECKOUT FEE   HOURS LATE * HOURLY RATE             *00002400
002500*                                                                *00002500
002600* DAY-COUNT ARITHMETIC (190/195/180) CONVERTS YYYYMMDD DATES TO  *00002600
002700* A JULIAN DAY NUMBER SO "NIGHTS" AND "DAYS BEFORE ARRIVAL" ARE  *00002700
002800* TRUE CALENDAR-DAY DIFFERENCES, NOT RAW 8-DIGIT SUBTRACTION.    *00002800
002900*                                                                *00002900
003000* CHANGE LOG                                                     *00003000
003100* --------------------------------------------------------------*00003100
003200* 1994-03-04  RJT  REQ H-129   ORIGINAL - STAY PRICE ONLY        *00003200
003300* 1995-07-19  DGS  REQ H-166   ADDED BREAKFAST/PARKING ADD-ONS   *00003300
003400* 1996-02-08  DGS  REQ H-180   ADDED CA/CX PENALTY FUNCTIONS     *00003400
003500* 1997-10-23  RJT  REQ H-233   ADDED LC LATE CHECKOUT FEE        *00003500
003600* 1998-06-02  LKM  REQ H-277   ADDED FF/AF QUOTE FUNCTIONS FOR   *00003600
003700*                            RECEPTION MANAGER SELF-TEST DECK    *00003700
003800* 1999-01-07  LKM  REQ H-311   Y2K - RES-DATE-FROM-X/TO-X NOW    *00003800
003900*                            FULL 4-DIGIT YEAR, JDN MATH CHECKED *00003900
004000*                            AGAINST 2000-2004 TEST DATES        *00004000
004010* 2003-09-15  PKW  REQ H-358   REVIEWED HC-RESULT-AMOUNT WIDTH   *00004010
004020*                            (S9(7)V99) AGAINST THE WIDENED      *00004020
004030*                            RESLOG LOG-FEE FIELD - NO CHANGE    *00004030
004100******************************************************************00004100
004200                                                                   00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER.   IBM-390.                                      00004500
004600 OBJECT-COMPUTER.   IBM-390.                                      00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     UPSI-0 ON STATUS IS HC-TEST-MODE-ON                          00004800
004900              OFF STATUS IS HC-TEST-MODE-OFF.                     00004900
005000                                                                   00005000
005100 DATA DIVISION.                                                   00005100
005200 WORKING-STORAGE SECTION.                                         00005200
005300*                                                                 00005300
005400 01  WS-DATE-FIELDS.                                              00005400
005500     05  WS-CONV-DATE            PIC 9(8).                        00005500
005600     05  WS-CONV-DATE-X REDEFINES WS-CONV-DATE.                   00005600
005700         10  WS-CONV-YYYY        PIC 9(4).                        00005700
005800         10  WS-CONV-MM          PIC 9(2).                        00005800
005900         10  WS-CONV-DD          PIC 9(2).                        00005900
006000     05  WS-CONV-DAYS            PIC S9(9) COMP   VALUE +0.       00006000
006100     05  WS-JDN-A                PIC S9(5) COMP   VALUE +0.       00006100
006200     05  WS-JDN-Y                PIC S9(7) COMP   VALUE +0.       00006200
006300     05  WS-JDN-M                PIC S9(5) COMP   VALUE +0.       00006300
006350     05  FILLER                  PIC X(4)  VALUE SPACES.       00006350
006400*                                                                 00006400
006500 01  WS-CALC-FIELDS.                                              00006500
006600     05  WS-NIGHTS               PIC S9(5) COMP   VALUE +0.       00006600
006700     05  WS-DAYS-FROM            PIC S9(9) COMP   VALUE +0.       00006700
006800     05  WS-DAYS-TO              PIC S9(9) COMP   VALUE +0.       00006800
006900     05  WS-DAYS-RUN             PIC S9(9) COMP   VALUE +0.       00006900
007000     05  WS-DAYS-BEFORE          PIC S9(5) COMP   VALUE +0.       00007000
007100     05  WS-ADDON-COST           PIC S9(7)V99 COMP-3 VALUE +0.    00007100
007200     05  WS-PENALTY-PCT          PIC S9(3) COMP   VALUE +0.       00007200
007250     05  FILLER                  PIC X(3)  VALUE SPACES.       00007250
007300*                                                                 00007300
007400 01  WS-RATE-CONSTANTS.                                           00007400
007500     05  WS-LATE-CHECKOUT-RATE   PIC 9(3)V99 COMP-3 VALUE 25.00.  00007500
007600     05  WS-FLAT-FEE-PCT         PIC S9(3) COMP   VALUE +20.      00007600
007650     05  FILLER                  PIC X(2)  VALUE SPACES.       00007650
007700*                                                                 00007700
007800 LINKAGE SECTION.                                                 00007800
007900 01  HC-FUNCTION-CODE            PIC X(2).                        00007900
008000     88  HC-FN-PRICE              VALUE 'PR'.                     00008000
008100     88  HC-FN-GUEST-PENALTY      VALUE 'CA'.                     00008100
008200     88  HC-FN-RECEP-PENALTY      VALUE 'CX'.                     00008200
008300     88  HC-FN-FLAT-FEE           VALUE 'FF'.                     00008300
008400     88  HC-FN-ALT-FEE            VALUE 'AF'.                     00008400
008500     88  HC-FN-LATE-FEE           VALUE 'LC'.                     00008500
008600*                                                                 00008600
008700     COPY RESREC.                                                 00008700
008900*                                                                 00008900
009000 01  HC-ROOM-RATE                PIC 9(5)V99.                     00009000
009100 01  HC-RUN-DATE                 PIC 9(8).                        00009100
009200 01  HC-HOURS-LATE               PIC 9(3).                        00009200
009300 01  HC-RESULT-AMOUNT            PIC S9(7)V99.                    00009300
009400 01  HC-RETURN-CODE              PIC X(1).                        00009400
009500     88  HC-OK                   VALUE 'Y'.                       00009500
009600     88  HC-ERROR                VALUE 'N'.                       00009600
009700 01  HC-MESSAGE                  PIC X(60).                       00009700
009800*                                                                 00009800
009900******************************************************************00009900
010000 PROCEDURE DIVISION USING HC-FUNCTION-CODE RES-REC                00010000
010100                          HC-ROOM-RATE HC-RUN-DATE HC-HOURS-LATE   00010100
010200                          HC-RESULT-AMOUNT HC-RETURN-CODE          00010200
010300                          HC-MESSAGE.                             00010300
010400******************************************************************00010400
010500                                                                   00010500
010600 000-MAIN.                                                        00010600
010700     MOVE 'Y'     TO HC-RETURN-CODE.                              00010700
010800     MOVE SPACES  TO HC-MESSAGE.                                  00010800
010900     MOVE +0      TO HC-RESULT-AMOUNT.                            00010900
011000                                                                   00011000
011100     EVALUATE TRUE                                                00011100
011200        WHEN HC-FN-PRICE                                          00011200
011300            PERFORM 100-CALC-STAY-PRICE THRU 100-EXIT              00011300
011400        WHEN HC-FN-GUEST-PENALTY                                  00011400
011500            PERFORM 200-CALC-GUEST-PENALTY                        00011500
011600        WHEN HC-FN-RECEP-PENALTY                                  00011600
011700            PERFORM 210-CALC-RECEPTION-PENALTY                    00011700
011800        WHEN HC-FN-FLAT-FEE                                       00011800
011900            PERFORM 220-CALC-FLAT-FEE                             00011900
012000        WHEN HC-FN-ALT-FEE                                        00012000
012100            PERFORM 230-CALC-ALT-FEE                              00012100
012200        WHEN HC-FN-LATE-FEE                                       00012200
012300            PERFORM 240-CALC-LATE-FEE                             00012300
012400        WHEN OTHER                                                00012400
012500            MOVE 'N' TO HC-RETURN-CODE                            00012500
012600            MOVE 'HOTLCALC - INVALID FUNCTION CODE' TO HC-MESSAGE 00012600
012700     END-EVALUATE.                                                00012700
012800                                                                   00012800
012900     GOBACK.                                                      00012900
013000                                                                   00013000
013100 100-CALC-STAY-PRICE.                                              00013100
013200*    NIGHTS * ROOM RATE, PLUS ADD-ONS ADDED ONCE (NOT PER NIGHT)   00013200
013300     PERFORM 190-CALC-NIGHTS THRU 190-EXIT.                        00013300
013400     IF WS-NIGHTS < 1                                              00013400
013500         MOVE 'N' TO HC-RETURN-CODE                                00013500
013600         MOVE 'STAY MUST BE AT LEAST ONE NIGHT' TO HC-MESSAGE      00013600
013620         GO TO 100-EXIT                                            00013620
013700     END-IF.                                                       00013700
013800     COMPUTE WS-ADDON-COST ROUNDED =                               00013800
013900         (RES-BREAKFAST-DAYS * RES-BREAKFAST-RATE)                 00013900
014000       + (RES-PARKING-DAYS  * RES-PARKING-RATE).                   00014000
014100     COMPUTE HC-RESULT-AMOUNT ROUNDED =                            00014100
014200         (WS-NIGHTS * HC-ROOM-RATE) + WS-ADDON-COST.               00014200
014250 100-EXIT.                                                         00014250
014280     EXIT.                                                        00014280
014400                                                                   00014400
014500 200-CALC-GUEST-PENALTY.                                           00014500
014600*    D > 7 = 0%   3 < D <= 7 = 20%   1 < D <= 3 = 50%   D <= 1=100%00014600
014700     PERFORM 195-CALC-DAYS-BEFORE-ARRIVAL.                         00014700
014800     EVALUATE TRUE                                                 00014800
014900        WHEN WS-DAYS-BEFORE > 7                                    00014900
015000            MOVE +0   TO WS-PENALTY-PCT                            00015000
015100        WHEN WS-DAYS-BEFORE > 3                                    00015100
015200            MOVE +20  TO WS-PENALTY-PCT                            00015200
015300        WHEN WS-DAYS-BEFORE > 1                                    00015300
015400            MOVE +50  TO WS-PENALTY-PCT                            00015400
015500        WHEN OTHER                                                 00015500
015600            MOVE +100 TO WS-PENALTY-PCT                            00015600
015700     END-EVALUATE.                                                 00015700
015800     COMPUTE HC-RESULT-AMOUNT ROUNDED =                            00015800
015900         RES-TOTAL-PRICE * WS-PENALTY-PCT / 100.                   00015900
016000                                                                   00016000
016100 210-CALC-RECEPTION-PENALTY.                                       00016100
016200*    RECEPTION-INITIATED CANCELLATION CARRIES NO PENALTY           00016200
016300     MOVE +0 TO HC-RESULT-AMOUNT.                                  00016300
016400                                                                   00016400
016500 220-CALC-FLAT-FEE.                                                00016500
016600*    INFORMATIONAL QUOTE ONLY - 20% OF STAY PRICE REGARDLESS OF    00016600
016700*    TIMING.  EXERCISED BY THE SELF-TEST DECK, NOT BY CA/CX.       00016700
016800     COMPUTE HC-RESULT-AMOUNT ROUNDED =                            00016800
016900         RES-TOTAL-PRICE * WS-FLAT-FEE-PCT / 100.                  00016900
017000                                                                   00017000
017100 230-CALC-ALT-FEE.                                                 00017100
017200*    ALTERNATE GRADUATED TABLE - SECOND POLICY VARIANT, NOT THE    00017200
017300*    BATCH DEFAULT.  D>=7=0%  3<=D<7=10%  1<=D<3=20%  D<1=50%      00017300
017400     PERFORM 195-CALC-DAYS-BEFORE-ARRIVAL.                         00017400
017500     EVALUATE TRUE                                                 00017500
017600        WHEN WS-DAYS-BEFORE >= 7                                   00017600
017700            MOVE +0  TO WS-PENALTY-PCT                             00017700
017800        WHEN WS-DAYS-BEFORE >= 3                                   00017800
017900            MOVE +10 TO WS-PENALTY-PCT                             00017900
018000        WHEN WS-DAYS-BEFORE >= 1                                   00018000
018100            MOVE +20 TO WS-PENALTY-PCT                             00018100
018200        WHEN OTHER                                                 00018200
018300            MOVE +50 TO WS-PENALTY-PCT                             00018300
018400     END-EVALUATE.                                                 00018400
018500     COMPUTE HC-RESULT-AMOUNT ROUNDED =                            00018500
018600         RES-TOTAL-PRICE * WS-PENALTY-PCT / 100.                   00018600
018700                                                                   00018700
018800 240-CALC-LATE-FEE.                                                00018800
018900     IF HC-HOURS-LATE > 0                                          00018900
019000         COMPUTE HC-RESULT-AMOUNT ROUNDED =                        00019000
019100             HC-HOURS-LATE * WS-LATE-CHECKOUT-RATE                 00019100
019200     ELSE                                                          00019200
019300         MOVE 'N' TO HC-RETURN-CODE                                00019300
019400         MOVE 'HOURS LATE MUST BE GREATER THAN ZERO' TO HC-MESSAGE 00019400
019500         MOVE +0 TO HC-RESULT-AMOUNT                               00019500
019600     END-IF.                                                       00019600
019700                                                                   00019700
019800 190-CALC-NIGHTS.                                                  00019800
019900     MOVE RES-DATE-FROM TO WS-CONV-DATE.                           00019900
020000     PERFORM 180-CONVERT-DATE-TO-DAYS.                             00020000
020100     MOVE WS-CONV-DAYS TO WS-DAYS-FROM.                            00020100
020200     MOVE RES-DATE-TO  TO WS-CONV-DATE.                            00020200
020300     PERFORM 180-CONVERT-DATE-TO-DAYS.                             00020300
020400     MOVE WS-CONV-DAYS TO WS-DAYS-TO.                              00020400
020500     COMPUTE WS-NIGHTS = WS-DAYS-TO - WS-DAYS-FROM.                00020500
020550 190-EXIT.                                                         00020550
020560     EXIT.                                                         00020560
020600                                                                   00020600
020700 195-CALC-DAYS-BEFORE-ARRIVAL.                                     00020700
020800     MOVE RES-DATE-FROM TO WS-CONV-DATE.                           00020800
020900     PERFORM 180-CONVERT-DATE-TO-DAYS.                             00020900
021000     MOVE WS-CONV-DAYS TO WS-DAYS-FROM.                            00021000
021100     MOVE HC-RUN-DATE   TO WS-CONV-DATE.                           00021100
021200     PERFORM 180-CONVERT-DATE-TO-DAYS.                             00021200
021300     MOVE WS-CONV-DAYS TO WS-DAYS-RUN.                             00021300
021400     COMPUTE WS-DAYS-BEFORE = WS-DAYS-FROM - WS-DAYS-RUN.          00021400
021500                                                                   00021500
021600 180-CONVERT-DATE-TO-DAYS.                                         00021600
021700*    CONVERTS WS-CONV-DATE (YYYYMMDD) TO A JULIAN DAY NUMBER IN    00021700
021800*    WS-CONV-DAYS SO TWO DATES CAN BE SUBTRACTED FOR A TRUE        00021800
021900*    CALENDAR-DAY DIFFERENCE.  GREGORIAN CALENDAR, FLIEGEL AND     00021900
022000*    VAN FLANDERN FORMULA - NO INTRINSIC FUNCTION AVAILABLE.       00022000
022100     COMPUTE WS-JDN-A = (14 - WS-CONV-MM) / 12.                    00022100
022200     COMPUTE WS-JDN-Y = WS-CONV-YYYY + 4800 - WS-JDN-A.            00022200
022300     COMPUTE WS-JDN-M = WS-CONV-MM + (12 * WS-JDN-A) - 3.          00022300
022400     COMPUTE WS-CONV-DAYS =                                        00022400
022500         WS-CONV-DD                                                00022500
022600       + (((153 * WS-JDN-M) + 2) / 5)                              00022600
022700       + (365 * WS-JDN-Y)                                          00022700
022800       + (WS-JDN-Y / 4)                                            00022800
022900       - (WS-JDN-Y / 100)                                          00022900
023000       + (WS-JDN-Y / 400)                                          00023000
023100       - 32045.                                                    00023100
